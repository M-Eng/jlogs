000100******************************************************************
000200*                                                                *
000300*    COPYLIB      : BJTIMC                                      *
000400*    APLICACION   : BITACORA PERSONAL (BJ)                      *
000500*    DESCRIPCION  : RENGLON DE CONTROL DE HORARIO Y TIEMPO       *
000600*                 : TRABAJADO DE UN DIA DE BITACORA (ARCHIVO     *
000700*                 : BJTIMW). UN RENGLON POR DIA PROCESADO.       *
000800*                                                                *
000900*    MAESTRO/ARCH : BJTIMW (LINE SEQUENTIAL)                    *
001000*                                                                *
001100*    HISTORIAL DE CAMBIOS                                        *
001200*    FECHA      INIC  TICKET      DESCRIPCION                    *
001300*    ---------- ----  ----------  -----------------------------  *
001400*    14/03/1989 EEDR  BJ-0001     CREACION DEL COPYLIB           *
001500*    03/05/1990 EEDR  BJ-0017     SE AGREGA TIMC-EXTRA PARA LAS  *
001600*                                 HORAS EXTRA DEL DIA            *
001700*    09/01/1999 DR    BJ-Y2K01    REVISION Y2K - SIN CAMBIO DE   *
001800*                                 LAYOUT, SOLO REVISION DE       *
001900*                                 RUTINAS QUE LA USAN (VER PROC) *
002000*    12/06/2007 DR    BJ-0108     SE AGREGA TIMC-HORAS-DISP PARA *
002100*                                 EVITAR RECALCULAR EL DESPLIEGUE*
002200*                                 EN CADA PROGRAMA CONSUMIDOR    *
002300******************************************************************
002400 01  REG-BJTIMC.
002500     05  TIMC-FECHA              PIC X(10).
002600*        AAAA-MM-DD DEL DIA AL QUE PERTENECE EL HORARIO
002700     05  FILLER                  PIC X(01)         VALUE SPACES.
002800     05  TIMC-HORA-INICIO.
002900         10  TIMC-HHI            PIC 9(02).
003000         10  TIMC-MMI            PIC 9(02).
003100     05  FILLER                  PIC X(01)         VALUE SPACES.
003200     05  TIMC-HORA-FIN.
003300         10  TIMC-HHF            PIC 9(02).
003400         10  TIMC-MMF            PIC 9(02).
003500     05  FILLER                  PIC X(01)         VALUE SPACES.
003600     05  TIMC-EXTRA              PIC 9(02)V9(01).
003700     05  FILLER                  PIC X(01)         VALUE SPACES.
003800     05  TIMC-VALIDO             PIC X(01).
003900         88  TIMC-HORARIO-VALIDO             VALUE 'Y'.
004000         88  TIMC-HORARIO-INVALIDO           VALUE 'N'.
004100     05  FILLER                  PIC X(01)         VALUE SPACES.
004200     05  TIMC-HORAS-TRAB         PIC S9(03)V9(01).
004300*        HORAS TRABAJADAS DEL DIA, YA CON REGLA DE ALMUERZO
004400*        Y HORAS EXTRA APLICADAS (CERO SI TIMC-VALIDO = 'N')
004500     05  FILLER                  PIC X(01)         VALUE SPACES.
004600     05  TIMC-HORAS-DISP         PIC X(06).
004700*        'Nh', 'N.Dh' O '-' SEGUN REGLA DE DESPLIEGUE
004800     05  FILLER                  PIC X(10)         VALUE SPACES.
004900*        RESERVA BJ-0108

000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BITACORA PERSONAL (BJ)                           *
000500* PROGRAMA    : BJP0200                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE LOS RENGLONES DE ITEM YA EXTRAIDOS POR EL    *
000800*             : ANALIZADOR (BJEXTC, EN ORDEN DE FECHA ASCENDENTE)*
000900*             : Y LOS DISTRIBUYE A LAS CUATRO TABLAS DE CATEGORIA*
001000*             : DE LA BITACORA, CON CORTE DE CONTROL EN FECHA.   *
001100* ARCHIVOS    : BJEXTC=E, BJTBLA=S, BJTBLB=S, BJTBLL=S, BJTBLI=S *
001200* ACCION (ES) : A=ACTUALIZA                                      *
001300* INSTALADO   : 14/03/1989                                       *
001400* BPM/RATIONAL: BJ-0002                                          *
001500* NOMBRE      : TABULADOR DE CATEGORIAS                          *
001600* DESCRIPCION : SEGUNDO PASO DEL PROCESO BATCH DE BITACORA       *
001700******************************************************************
001800*        T A B U L A D O R   D E   C A T E G O R I A S
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    BJP0200.
002100 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN.                  14/03/1989.
002400 DATE-COMPILED.                 14/03/1989.
002500 SECURITY.                      NO CONFIDENCIAL.
002600******************************************************************
002700*                    H I S T O R I A L   D E                     *
002800*                       M O D I F I C A C I O N E S              *
002900******************************************************************
003000* FECHA      INIC  TICKET      DESCRIPCION                       *
003100* ---------- ----  ----------  ------------------------------    *
003200* 14/03/1989 EEDR  BJ-0002     VERSION ORIGINAL DEL TABULADOR    *
003300* 06/09/1990 EEDR  BJ-0019     SE AGREGA TITULO Y ENCABEZADO FIJO*
003400*                              A CADA UNA DE LAS CUATRO TABLAS   *
003500* 09/01/1999 DR    BJ-Y2K01    REVISION FIN DE SIGLO - LA FECHA  *
003600*                              YA VIENE EN FORMATO AAAA-MM-DD    *
003700*                              COMPLETO DESDE EL ANALIZADOR      *
003800* 30/11/2004 DR    BJ-0091     SE AGREGA CONTEO DE RENGLONES     *
003900*                              ESCRITOS POR TABLA EN ESTADISTICAS*
004000* 21/06/2012 DR    BJ-0140     SE ELIMINA EL RENGLON DE FECHA    *
004100*                              REPETIDA (CORTE DE CONTROL POR    *
004200*                              COLUMNA EN VEZ DE POR RENGLON)    *
004250* 08/04/2013 DR    BJ-0144     CORRECCION: LOS RENGLONES DE      *
004260*                              ENCABEZADO/SEPARADOR SE ARMABAN   *
004270*                              CON DOS LITERALES SEGUIDOS SIN    *
004280*                              STRING NI CONTINUACION; SE USA    *
004290*                              STRING EN LAS CUATRO TABLAS       *
004292* 02/07/2013 DR    BJ-0146     SE AGREGA CONTADOR 77 DE          *
004294*                              APERTURAS Y SE REESTRUCTURA       *
004296*                              1000-ABRIR-ARCHIVOS EN RANGO THRU *
004298*                              CON GO TO A PARRAFO DE ERROR       *
004299*                              COMPARTIDO 1090-ERROR-APERTURA     *
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700*-----------------------------------------------------------------
004800 SOURCE-COMPUTER.               IBM-3090.
004900 OBJECT-COMPUTER.               IBM-3090.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*-----------------------------------------------------------------
005300 INPUT-OUTPUT SECTION.
005400*-----------------------------------------------------------------
005500 FILE-CONTROL.
005600******************************************************************
005700*              A R C H I V O   D E   E N T R A D A
005800******************************************************************
005900     SELECT BJEXTC  ASSIGN   TO BJEXTC
006000            ORGANIZATION      IS LINE SEQUENTIAL
006100            FILE STATUS       IS FS-BJEXTC.
006200******************************************************************
006300*              T A B L A S   D E   C A T E G O R I A
006400******************************************************************
006500     SELECT BJTBLA  ASSIGN   TO BJTBLA
006600            ORGANIZATION      IS LINE SEQUENTIAL
006700            FILE STATUS       IS FS-BJTBLA.
006800
006900     SELECT BJTBLB  ASSIGN   TO BJTBLB
007000            ORGANIZATION      IS LINE SEQUENTIAL
007100            FILE STATUS       IS FS-BJTBLB.
007200
007300     SELECT BJTBLL  ASSIGN   TO BJTBLL
007400            ORGANIZATION      IS LINE SEQUENTIAL
007500            FILE STATUS       IS FS-BJTBLL.
007600
007700     SELECT BJTBLI  ASSIGN   TO BJTBLI
007800            ORGANIZATION      IS LINE SEQUENTIAL
007900            FILE STATUS       IS FS-BJTBLI.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300******************************************************************
008400*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008500******************************************************************
008600 FD  BJEXTC.
008700     COPY BJENTC.
008800
008900*   LAS CUATRO TABLAS DE CATEGORIA SON RENGLONES DE DESPLIEGUE,
009000*   UNA TABLA POR CADA UNA DE LAS CUATRO SECCIONES DE LA ENTRADA
009100*   DIARIA (VER WKS-RENGLON-DETALLE PARA EL FORMATO DE COLUMNAS)
009200 FD  BJTBLA.
009300 01  REG-BJTBLA                    PIC X(80).
009400
009500 FD  BJTBLB.
009600 01  REG-BJTBLB                    PIC X(80).
009700
009800 FD  BJTBLL.
009900 01  REG-BJTBLL                    PIC X(80).
010000
010100 FD  BJTBLI.
010200 01  REG-BJTBLI                    PIC X(80).
010300
010400 WORKING-STORAGE SECTION.
010420     77  WKS-77-CNT-APERTURAS      PIC 9(03) VALUE ZERO.
010500******************************************************************
010600*           RECURSOS RUTINAS DE FILE STATUS                      *
010700******************************************************************
010800 01  WKS-FS-STATUS.
010900     02  FS-BJEXTC                PIC 9(02)         VALUE ZEROS.
011000     02  FS-BJTBLA                PIC 9(02)         VALUE ZEROS.
011100     02  FS-BJTBLB                PIC 9(02)         VALUE ZEROS.
011200     02  FS-BJTBLL                PIC 9(02)         VALUE ZEROS.
011300     02  FS-BJTBLI                PIC 9(02)         VALUE ZEROS.
011350     02  FILLER                   PIC X(02)         VALUE SPACES.
011400******************************************************************
011500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011600******************************************************************
011700 01  WKS-CAMPOS-DE-TRABAJO.
011800     02  WKS-PROGRAMA              PIC X(08) VALUE "BJP0200".
011900     02  WKS-FIN-BJEXTC            PIC X(01) VALUE 'N'.
012000         88  WKS-FIN-BJEXTC-SI                 VALUE 'Y'.
012100     02  WKS-FECHA-ANTERIOR-A      PIC X(10) VALUE SPACES.
012200     02  WKS-FECHA-ANTERIOR-B      PIC X(10) VALUE SPACES.
012300     02  WKS-FECHA-ANTERIOR-L      PIC X(10) VALUE SPACES.
012400     02  WKS-FECHA-ANTERIOR-I      PIC X(10) VALUE SPACES.
012405     02  FILLER                    PIC X(04) VALUE SPACES.
012500*-----------------------------------------------------------------
012600*              RENGLON DE ENCABEZADO FIJO (TITULO/COLUMNAS)       *
012700*-----------------------------------------------------------------
012800 01  WKS-RENGLON-FIJO.
012900     02  WKS-TEXTO-FIJO            PIC X(80) VALUE SPACES.
012905     02  FILLER                    PIC X(04) VALUE SPACES.
013000 01  WKS-RENGLON-FIJO-R REDEFINES WKS-RENGLON-FIJO.
013100     02  WKS-TEXTO-FIJO-R          PIC X(80).
013200*-----------------------------------------------------------------
013300*              RENGLON DE DETALLE DE ITEM (COLUMNAS CON TUBERIAS) *
013400*-----------------------------------------------------------------
013500 01  WKS-RENGLON-DETALLE.
013600     02  WKS-COL-PIPE1             PIC X(02) VALUE "| ".
013700     02  WKS-COL-FECHA             PIC X(10) VALUE SPACES.
013800     02  WKS-COL-PIPE2             PIC X(03) VALUE " | ".
013900     02  WKS-COL-ENTRADA           PIC X(38) VALUE SPACES.
014000     02  WKS-COL-PIPE3             PIC X(03) VALUE " | ".
014100     02  WKS-COL-COMENTARIO        PIC X(09) VALUE SPACES.
014200     02  WKS-COL-PIPE4             PIC X(02) VALUE " |".
014300     02  FILLER                    PIC X(13) VALUE SPACES.
014400 01  WKS-RENGLON-DETALLE-N REDEFINES WKS-RENGLON-DETALLE
014500                               PIC X(80).
014600*-----------------------------------------------------------------
014700*              CONTADORES DE ESTADISTICAS                        *
014800*-----------------------------------------------------------------
014900 01  WKS-ESTADISTICAS.
015000     02  WKS-TOTAL-A               PIC 9(05) COMP VALUE ZERO.
015100     02  WKS-TOTAL-B               PIC 9(05) COMP VALUE ZERO.
015200     02  WKS-TOTAL-L               PIC 9(05) COMP VALUE ZERO.
015300     02  WKS-TOTAL-I               PIC 9(05) COMP VALUE ZERO.
015400     02  WKS-MASCARA               PIC Z,ZZ9.
015405     02  FILLER                    PIC X(04) VALUE SPACES.
015410 01  WKS-MASCARA-R REDEFINES WKS-ESTADISTICAS.
015415     02  FILLER                    PIC X(20).
015420     02  WKS-MASCARA-N             PIC X(05).
015500******************************************************************
015600 PROCEDURE DIVISION.
015700******************************************************************
015800*               S E C C I O N    P R I N C I P A L
015900******************************************************************
016000 0100-MAIN SECTION.
016100     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-ABRIR-ARCHIVOS-E
016200     PERFORM 1200-ESCRIBE-ENCABEZADOS
016300     PERFORM 1600-DESPACHA-RENGLON UNTIL WKS-FIN-BJEXTC-SI
016400     PERFORM 9000-ESTADISTICAS
016500     PERFORM 8000-CIERRA-ARCHIVOS
016600     STOP RUN.
016700 0100-MAIN-E. EXIT.
016800
016900 1000-ABRIR-ARCHIVOS SECTION.
017000     OPEN INPUT  BJEXTC
017100     OPEN OUTPUT BJTBLA BJTBLB BJTBLL BJTBLI
017150     ADD 1 TO WKS-77-CNT-APERTURAS
017200     IF FS-BJEXTC NOT = 0
017300        DISPLAY ">>> ERROR AL ABRIR BJEXTC, STATUS: " FS-BJEXTC
017400                UPON CONSOLE
017450        GO TO 1090-ERROR-APERTURA
017700     END-IF
017750     IF FS-BJTBLA NOT = 0 OR FS-BJTBLB NOT = 0 OR
017800        FS-BJTBLL NOT = 0 OR FS-BJTBLI NOT = 0
018000        DISPLAY ">>> ERROR AL ABRIR TABLAS DE CATEGORIA BJP0200"
018100                UPON CONSOLE
018150        GO TO 1090-ERROR-APERTURA
018400     END-IF
018420     GO TO 1000-ABRIR-ARCHIVOS-E.
018440 1090-ERROR-APERTURA SECTION.
018460     MOVE 91 TO RETURN-CODE
018480     STOP RUN.
018490 1090-ERROR-APERTURA-E. EXIT.
018500 1000-ABRIR-ARCHIVOS-E. EXIT.
018600
018700******************************************************************
018800*          T I T U L O   Y   E N C A B E Z A D O   F I J O       *
018900*          D E   C A D A   U N A   D E   L A S   C U A T R O     *
019000*          T A B L A S   ( S E   E S C R I B E   A U N   S I     *
019100*          L A   T A B L A   Q U E D A   S I N   R E N G L O N E S)
019200******************************************************************
019300 1200-ESCRIBE-ENCABEZADOS SECTION.
019400     PERFORM 1210-ENCABEZADO-TABLA-A
019500     PERFORM 1220-ENCABEZADO-TABLA-B
019600     PERFORM 1230-ENCABEZADO-TABLA-L
019700     PERFORM 1240-ENCABEZADO-TABLA-I.
019800 1200-ESCRIBE-ENCABEZADOS-E. EXIT.
019900
020000 1210-ENCABEZADO-TABLA-A SECTION.
020100     MOVE "# What I accomplished" TO REG-BJTBLA
020200     WRITE REG-BJTBLA
020300     MOVE SPACES TO REG-BJTBLA
020400     WRITE REG-BJTBLA
020500     STRING "| Date       | Entry                                  "
020550            "| Comment   |" DELIMITED BY SIZE
020560            INTO REG-BJTBLA
020700     WRITE REG-BJTBLA
020800     STRING "|------------|----------------------------------------"
020850            "|-----------|" DELIMITED BY SIZE
020860            INTO REG-BJTBLA
021000     WRITE REG-BJTBLA.
021100 1210-ENCABEZADO-TABLA-A-E. EXIT.
021200
021300 1220-ENCABEZADO-TABLA-B SECTION.
021400     MOVE "# What didn't go well / blockers" TO REG-BJTBLB
021500     WRITE REG-BJTBLB
021600     MOVE SPACES TO REG-BJTBLB
021700     WRITE REG-BJTBLB
021800     STRING "| Date       | Entry                                  "
021850            "| Comment   |" DELIMITED BY SIZE
021860            INTO REG-BJTBLB
022000     WRITE REG-BJTBLB
022100     STRING "|------------|----------------------------------------"
022150            "|-----------|" DELIMITED BY SIZE
022160            INTO REG-BJTBLB
022300     WRITE REG-BJTBLB.
022400 1220-ENCABEZADO-TABLA-B-E. EXIT.
022500
022600 1230-ENCABEZADO-TABLA-L SECTION.
022700     MOVE "# What I learned" TO REG-BJTBLL
022800     WRITE REG-BJTBLL
022900     MOVE SPACES TO REG-BJTBLL
023000     WRITE REG-BJTBLL
023100     STRING "| Date       | Entry                                  "
023150            "| Comment   |" DELIMITED BY SIZE
023160            INTO REG-BJTBLL
023300     WRITE REG-BJTBLL
023400     STRING "|------------|----------------------------------------"
023450            "|-----------|" DELIMITED BY SIZE
023460            INTO REG-BJTBLL
023600     WRITE REG-BJTBLL.
023700 1230-ENCABEZADO-TABLA-L-E. EXIT.
023800
023900 1240-ENCABEZADO-TABLA-I SECTION.
024000     MOVE "# What to improve" TO REG-BJTBLI
024100     WRITE REG-BJTBLI
024200     MOVE SPACES TO REG-BJTBLI
024300     WRITE REG-BJTBLI
024400     STRING "| Date       | Entry                                  "
024450            "| Comment   |" DELIMITED BY SIZE
024460            INTO REG-BJTBLI
024600     WRITE REG-BJTBLI
024700     STRING "|------------|----------------------------------------"
024750            "|-----------|" DELIMITED BY SIZE
024760            INTO REG-BJTBLI
024900     WRITE REG-BJTBLI.
025000 1240-ENCABEZADO-TABLA-I-E. EXIT.
025100
025200******************************************************************
025300*          L E C T U R A   Y   D E S P A C H O                   *
025400******************************************************************
025500 1500-LEE-RENGLON-BJEXTC SECTION.
025600     READ BJEXTC INTO REG-BJENTC
025700       AT END
025800          SET WKS-FIN-BJEXTC-SI TO TRUE
025900     END-READ.
026000 1500-LEE-RENGLON-BJEXTC-E. EXIT.
026100
026200 1600-DESPACHA-RENGLON SECTION.
026300     PERFORM 1500-LEE-RENGLON-BJEXTC
026400     IF NOT WKS-FIN-BJEXTC-SI
026500        EVALUATE TRUE
026600           WHEN ENTC-SECCION-LOGRO
026700              PERFORM 2100-ESCRIBE-TABLA-A
026800           WHEN ENTC-SECCION-BLOQUEO
026900              PERFORM 2200-ESCRIBE-TABLA-B
027000           WHEN ENTC-SECCION-APRENDIDO
027100              PERFORM 2300-ESCRIBE-TABLA-L
027200           WHEN ENTC-SECCION-MEJORA
027300              PERFORM 2400-ESCRIBE-TABLA-I
027400           WHEN OTHER
027500              CONTINUE
027600        END-EVALUATE
027700     END-IF.
027800 1600-DESPACHA-RENGLON-E. EXIT.
027900
028000******************************************************************
028100*          E S C R I T U R A   P O R   C A T E G O R I A         *
028200*          ( C O R T E   D E   C O N T R O L   E N   F E C H A ) *
028300******************************************************************
028400 2100-ESCRIBE-TABLA-A SECTION.
028500     IF ENTC-FECHA = WKS-FECHA-ANTERIOR-A
028600        MOVE SPACES TO WKS-COL-FECHA
028700     ELSE
028800        MOVE ENTC-FECHA TO WKS-COL-FECHA
028900        MOVE ENTC-FECHA TO WKS-FECHA-ANTERIOR-A
029000     END-IF
029100     PERFORM 3500-ARMA-RENGLON-DETALLE
029200     WRITE REG-BJTBLA FROM WKS-RENGLON-DETALLE-N
029300     ADD 1 TO WKS-TOTAL-A.
029400 2100-ESCRIBE-TABLA-A-E. EXIT.
029500
029600 2200-ESCRIBE-TABLA-B SECTION.
029700     IF ENTC-FECHA = WKS-FECHA-ANTERIOR-B
029800        MOVE SPACES TO WKS-COL-FECHA
029900     ELSE
030000        MOVE ENTC-FECHA TO WKS-COL-FECHA
030100        MOVE ENTC-FECHA TO WKS-FECHA-ANTERIOR-B
030200     END-IF
030300     PERFORM 3500-ARMA-RENGLON-DETALLE
030400     WRITE REG-BJTBLB FROM WKS-RENGLON-DETALLE-N
030500     ADD 1 TO WKS-TOTAL-B.
030600 2200-ESCRIBE-TABLA-B-E. EXIT.
030700
030800 2300-ESCRIBE-TABLA-L SECTION.
030900     IF ENTC-FECHA = WKS-FECHA-ANTERIOR-L
031000        MOVE SPACES TO WKS-COL-FECHA
031100     ELSE
031200        MOVE ENTC-FECHA TO WKS-COL-FECHA
031300        MOVE ENTC-FECHA TO WKS-FECHA-ANTERIOR-L
031400     END-IF
031500     PERFORM 3500-ARMA-RENGLON-DETALLE
031600     WRITE REG-BJTBLL FROM WKS-RENGLON-DETALLE-N
031700     ADD 1 TO WKS-TOTAL-L.
031800 2300-ESCRIBE-TABLA-L-E. EXIT.
031900
032000 2400-ESCRIBE-TABLA-I SECTION.
032100     IF ENTC-FECHA = WKS-FECHA-ANTERIOR-I
032200        MOVE SPACES TO WKS-COL-FECHA
032300     ELSE
032400        MOVE ENTC-FECHA TO WKS-COL-FECHA
032500        MOVE ENTC-FECHA TO WKS-FECHA-ANTERIOR-I
032600     END-IF
032700     PERFORM 3500-ARMA-RENGLON-DETALLE
032800     WRITE REG-BJTBLI FROM WKS-RENGLON-DETALLE-N
032900     ADD 1 TO WKS-TOTAL-I.
033000 2400-ESCRIBE-TABLA-I-E. EXIT.
033100
033200*   ARMA EL RENGLON DE DETALLE. WKS-COL-FECHA YA VIENE CARGADO
033300*   (O EN BLANCO POR CORTE DE CONTROL) DESDE EL PARRAFO LLAMADOR
033400 3500-ARMA-RENGLON-DETALLE SECTION.
033500     MOVE "| "  TO WKS-COL-PIPE1
033600     MOVE ENTC-TEXTO TO WKS-COL-ENTRADA
033700     MOVE " | " TO WKS-COL-PIPE2
033800     MOVE ENTC-COMENTARIO TO WKS-COL-COMENTARIO
033900     MOVE " | " TO WKS-COL-PIPE3
034000     MOVE " |"  TO WKS-COL-PIPE4.
034100 3500-ARMA-RENGLON-DETALLE-E. EXIT.
034200
034300******************************************************************
034400*          C I E R R E   Y   E S T A D I S T I C A S             *
034500******************************************************************
034600 9000-ESTADISTICAS SECTION.
034700     DISPLAY '******************************************'
034800             UPON CONSOLE
034900     MOVE WKS-TOTAL-A TO WKS-MASCARA
035000     DISPLAY 'RENGLONES ESCRITOS EN BJTBLA (LOGROS): '
035100             WKS-MASCARA UPON CONSOLE
035200     MOVE WKS-TOTAL-B TO WKS-MASCARA
035300     DISPLAY 'RENGLONES ESCRITOS EN BJTBLB (BLOQUEOS): '
035400             WKS-MASCARA UPON CONSOLE
035500     MOVE WKS-TOTAL-L TO WKS-MASCARA
035600     DISPLAY 'RENGLONES ESCRITOS EN BJTBLL (APRENDIDO): '
035700             WKS-MASCARA UPON CONSOLE
035800     MOVE WKS-TOTAL-I TO WKS-MASCARA
035900     DISPLAY 'RENGLONES ESCRITOS EN BJTBLI (MEJORAS): '
036000             WKS-MASCARA UPON CONSOLE
036100     DISPLAY '******************************************'
036200             UPON CONSOLE.
036300 9000-ESTADISTICAS-E. EXIT.
036400
036500 8000-CIERRA-ARCHIVOS SECTION.
036600     CLOSE BJEXTC BJTBLA BJTBLB BJTBLL BJTBLI.
036700 8000-CIERRA-ARCHIVOS-E. EXIT.

000100******************************************************************
000200*                                                                *
000300*    COPYLIB      : BJENTC                                      *
000400*    APLICACION   : BITACORA PERSONAL (BJ)                      *
000500*    DESCRIPCION  : RENGLON DE ITEM DE BITACORA YA EXTRAIDO DE   *
000600*                 : UNA ENTRADA DIARIA (ARCHIVO BJEXTC).        *
000700*                 : UN RENGLON POR ITEM DE LISTA DENTRO DE UNA  *
000800*                 : DE LAS CUATRO SECCIONES DE LA ENTRADA.      *
000900*                                                                *
001000*    MAESTRO/ARCH : BJEXTC (LINE SEQUENTIAL)                    *
001100*                                                                *
001200*    HISTORIAL DE CAMBIOS                                        *
001300*    FECHA      INIC  TICKET      DESCRIPCION                    *
001400*    ---------- ----  ----------  -----------------------------  *
001500*    14/03/1989 EEDR  BJ-0001     CREACION DEL COPYLIB           *
001600*    22/07/1991 EEDR  BJ-0044     SE AMPLIA ENTC-TEXTO DE 30 A 38*
001700*                                 POSICIONES POR SOLICITUD DEL   *
001800*                                 USUARIO (ENTRADAS MUY LARGAS)  *
001900*    09/01/1999 DR    BJ-Y2K01    REVISION Y2K - ENTC-FECHA YA   *
002000*                                 MANEJA SIGLO COMPLETO AAAA-MM- *
002100*                                 DD, SIN CAMBIO DE LAYOUT       *
002200*    30/11/2004 DR    BJ-0091     SE AGREGA FILLER DE RESERVA    *
002300*                                 PARA FUTURA CLASIFICACION      *
002400******************************************************************
002500 01  REG-BJENTC.
002600     05  ENTC-FECHA              PIC X(10).
002700*        AAAA-MM-DD, TOMADA DEL NOMBRE DEL ARCHIVO DE ENTRADA
002800     05  FILLER                  PIC X(01)         VALUE SPACES.
002900     05  ENTC-SECCION            PIC X(01).
003000         88  ENTC-SECCION-LOGRO             VALUE 'A'.
003100         88  ENTC-SECCION-BLOQUEO            VALUE 'B'.
003200         88  ENTC-SECCION-APRENDIDO          VALUE 'L'.
003300         88  ENTC-SECCION-MEJORA             VALUE 'I'.
003400     05  FILLER                  PIC X(01)         VALUE SPACES.
003500     05  ENTC-TEXTO              PIC X(38).
003600*        TEXTO DEL ITEM, SIN MARCADOR DE LISTA NI COMENTARIO
003700     05  FILLER                  PIC X(01)         VALUE SPACES.
003800     05  ENTC-COMENTARIO         PIC X(09).
003900*        CONTENIDO ENTRE CORCHETES '[ ... ]', VACIO SI NO HUBO
004000     05  FILLER                  PIC X(10)         VALUE SPACES.
004100*        RESERVA BJ-0091

000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BITACORA PERSONAL (BJ)                           *
000500* PROGRAMA    : BJP0100                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL ARCHIVO DE ENTRADAS DIARIAS DE LA BITACORA*
000800*             : (UNA POR DIA, EN ORDEN ASCENDENTE DE FECHA, CADA *
000900*             : UNA PRECEDIDA POR SU REGISTRO DELIMITADOR),      *
001000*             : LOCALIZA LOS ENCABEZADOS DE LAS CUATRO SECCIONES *
001100*             : Y DE CONTROL DE HORARIO, EXTRAE LOS RENGLONES DE *
001200*             : CADA SECCION Y CALCULA LAS HORAS TRABAJADAS DEL  *
001300*             : DIA.                                             *
001400* ARCHIVOS    : BJENTR=E, BJEXTC=S, BJTIMW=S                     *
001500* ACCION (ES) : A=ACTUALIZA                                      *
001600* INSTALADO   : 14/03/1989                                       *
001700* BPM/RATIONAL: BJ-0001                                          *
001800* NOMBRE      : ANALIZADOR DE BITACORA                           *
001900* DESCRIPCION : PRIMER PASO DEL PROCESO BATCH DE BITACORA        *
002000******************************************************************
002100*        A N A L I Z A D O R   D E   B I T A C O R A
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.                    BJP0100.
002400 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002500 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002600 DATE-WRITTEN.                  14/03/1989.
002700 DATE-COMPILED.                 14/03/1989.
002800 SECURITY.                      NO CONFIDENCIAL.
002900******************************************************************
003000*                    H I S T O R I A L   D E                     *
003100*                       M O D I F I C A C I O N E S              *
003200******************************************************************
003300* FECHA      INIC  TICKET      DESCRIPCION                       *
003400* ---------- ----  ----------  ------------------------------    *
003500* 14/03/1989 EEDR  BJ-0001     VERSION ORIGINAL DEL ANALIZADOR   *
003600* 02/08/1989 EEDR  BJ-0006     SE AGREGA MANEJO DE MARCADOR      *
003700*                              NUMERADO (1.  2.  ...) ADEMAS DEL *
003800*                              MARCADOR DE VINETA (-,*,+)        *
003900* 19/11/1990 EEDR  BJ-0017     SE AGREGA EXTRACCION DE HORAS     *
004000*                              EXTRA DE LA SECCION DE HORARIO    *
004100* 25/04/1992 EEDR  BJ-0028     CORRECCION: EL CORTE DE MADRUGADA *
004200*                              (HORA FIN MENOR QUE HORA INICIO)  *
004300*                              NO SUMABA LAS 24 HORAS            *
004400* 09/01/1999 DR    BJ-Y2K01    REVISION FIN DE SIGLO - LA FECHA  *
004500*                              YA VIENE EN FORMATO AAAA-MM-DD    *
004600*                              COMPLETO DESDE EL DELIMITADOR,    *
004700*                              SIN CAMBIOS DE CODIGO             *
004800* 14/02/2001 DR    BJ-0052     SE AGREGA FORMATO DE HORA CON     *
004900*                              PUNTO DECIMAL (HH.MM)             *
005000* 30/11/2004 DR    BJ-0091     SE AGREGA CONTEO DE ADVERTENCIAS  *
005100*                              EN LA SECCION DE ESTADISTICAS     *
005200* 18/09/2009 DR    BJ-0122     REDONDEO A DECIMA DE HORA CON     *
005300*                              REGLA MITAD-ARRIBA (ROUNDED)      *
005350* 11/03/2013 DR    BJ-0143     CORRECCION: FALTABA EL PUNTO      *
005360*                              FINAL DE WKS-EXTRA-VALOR, DEJANDO *
005370*                              EL VALUE ZERO. HUERFANO           *
005371* 02/07/2013 DR    BJ-0146     CORRECCION: 2000-PROCESA-RENGLON- *
005372*                              ENCABEZADO REINICIABA LA SECCION  *
005373*                              ACTUAL CON CUALQUIER LINEA QUE    *
005374*                              EMPEZARA CON #, INCLUYENDO SUB-   *
005375*                              ENCABEZADOS DE NOTA. SE AGREGA    *
005376*                              WKS-ENC-COINCIDE PARA SOLO         *
005377*                              REINICIAR CUANDO SI HAY MATCH     *
005378* 02/07/2013 DR    BJ-0146     SE AGREGA CONTADOR 77 DE          *
005379*                              DELIMITADORES Y SE REESTRUCTURA   *
005390*                              1650-PROCESA-DELIMITADOR EN RANGO *
005395*                              THRU CON GO TO EN LA RAMA DE      *
005398*                              FECHA INVALIDA                    *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600*-----------------------------------------------------------------
005700 CONFIGURATION SECTION.
005800*-----------------------------------------------------------------
005900 SOURCE-COMPUTER.               IBM-3090.
006000 OBJECT-COMPUTER.               IBM-3090.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*-----------------------------------------------------------------
006400 INPUT-OUTPUT SECTION.
006500*-----------------------------------------------------------------
006600 FILE-CONTROL.
006700******************************************************************
006800*              A R C H I V O   D E   E N T R A D A
006900******************************************************************
007000     SELECT BJENTR  ASSIGN   TO BJENTR
007100            ORGANIZATION      IS LINE SEQUENTIAL
007200            FILE STATUS       IS FS-BJENTR.
007300******************************************************************
007400*              A R C H I V O S   D E   S A L I D A
007500******************************************************************
007600     SELECT BJEXTC  ASSIGN   TO BJEXTC
007700            ORGANIZATION      IS LINE SEQUENTIAL
007800            FILE STATUS       IS FS-BJEXTC.
007900
008000     SELECT BJTIMW  ASSIGN   TO BJTIMW
008100            ORGANIZATION      IS LINE SEQUENTIAL
008200            FILE STATUS       IS FS-BJTIMW.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600******************************************************************
008700*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008800******************************************************************
008900*   RENGLON CRUDO DE LA BITACORA (ENTRADAS + DELIMITADORES)
009000 FD  BJENTR.
009100 01  REG-BJENTR                    PIC X(200).
009200
009300*   RENGLONES DE ITEM YA EXTRAIDOS (VER COPYLIB BJENTC)
009400 FD  BJEXTC.
009500     COPY BJENTC.
009600
009700*   RENGLONES DE HORARIO Y TIEMPO TRABAJADO POR DIA (BJTIMC)
009800 FD  BJTIMW.
009900     COPY BJTIMC.
010000
010100 WORKING-STORAGE SECTION.
010120     77  WKS-77-CNT-DELIMITADORES  PIC 9(05) VALUE ZERO.
010200******************************************************************
010300*           RECURSOS RUTINAS DE FILE STATUS                      *
010400******************************************************************
010500 01  WKS-FS-STATUS.
010600     02  FS-BJENTR                PIC 9(02)         VALUE ZEROS.
010700     02  FS-BJEXTC                PIC 9(02)         VALUE ZEROS.
010800     02  FS-BJTIMW                PIC 9(02)         VALUE ZEROS.
010850     02  FILLER                   PIC X(02)         VALUE SPACES.
010900******************************************************************
011000*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
011100******************************************************************
011200 01  WKS-CAMPOS-DE-TRABAJO.
011300     02  WKS-PROGRAMA              PIC X(08) VALUE "BJP0100".
011400     02  WKS-LINEA                 PIC X(200) VALUE SPACES.
011500     02  WKS-LINEA-MAY             PIC X(200) VALUE SPACES.
011600     02  WKS-LONG-LINEA            PIC 9(03) COMP VALUE ZERO.
011700     02  WKS-POS-INICIO            PIC 9(03) COMP VALUE ZERO.
011800     02  WKS-I                     PIC 9(03) COMP VALUE ZERO.
011900     02  WKS-J                     PIC 9(03) COMP VALUE ZERO.
012000     02  WKS-CNT                   PIC 9(03) COMP VALUE ZERO.
012100     02  WKS-PALABRA-BUSCADA       PIC X(20) VALUE SPACES.
012105     02  FILLER                    PIC X(04) VALUE SPACES.
012200 01  WKS-FLAGS.
012300     02  WKS-FIN-BITACORA          PIC X(01) VALUE 'N'.
012400         88  WKS-FIN-BITACORA-SI               VALUE 'Y'.
012405     02  FILLER                    PIC X(04) VALUE SPACES.
012500*-----------------------------------------------------------------
012600*              CONTROL DEL DIA QUE SE ESTA PROCESANDO             *
012700*-----------------------------------------------------------------
012800 01  WKS-CONTROL-BITACORA.
012900     02  WKS-FECHA-ACTUAL          PIC X(10) VALUE SPACES.
013000     02  WKS-FECHA-DESGLOSE REDEFINES WKS-FECHA-ACTUAL.
013100         03  WKS-FA-ANI            PIC X(04).
013200         03  FILLER                PIC X(01).
013300         03  WKS-FA-MES            PIC X(02).
013400         03  FILLER                PIC X(01).
013500         03  WKS-FA-DIA            PIC X(02).
013600     02  WKS-DIA-ACTIVO            PIC X(01) VALUE 'N'.
013700         88  HAY-DIA-ACTIVO                  VALUE 'Y'.
013800     02  WKS-SECCION-ACTUAL        PIC X(01) VALUE SPACES.
013900     02  WKS-EN-TIEMPO             PIC X(01) VALUE 'N'.
014000         88  EN-SECCION-TIEMPO                VALUE 'Y'.
014100     02  WKS-BANDERAS-ENCONTRADO.
014200         03  WKS-ENCONTRADO-A      PIC X(01) VALUE 'N'.
014300             88  ENCONTRADO-A                 VALUE 'Y'.
014400         03  WKS-ENCONTRADO-B      PIC X(01) VALUE 'N'.
014500             88  ENCONTRADO-B                 VALUE 'Y'.
014600         03  WKS-ENCONTRADO-L      PIC X(01) VALUE 'N'.
014700             88  ENCONTRADO-L                 VALUE 'Y'.
014800         03  WKS-ENCONTRADO-I      PIC X(01) VALUE 'N'.
014900             88  ENCONTRADO-I                 VALUE 'Y'.
015000         03  WKS-ENCONTRADO-T      PIC X(01) VALUE 'N'.
015100             88  ENCONTRADO-T                 VALUE 'Y'.
015150     02  WKS-ENC-COINCIDE          PIC X(01) VALUE 'N'.
015160         88  ENC-COINCIDE                     VALUE 'Y'.
015200*-----------------------------------------------------------------
015300*              TEXTO DEL RENGLON DE CUERPO EN PROCESO             *
015400*-----------------------------------------------------------------
015500 01  WKS-AREA-CUERPO.
015600     02  WKS-POS-TEXTO             PIC 9(03) COMP VALUE ZERO.
015700     02  WKS-POS-FIN               PIC 9(03) COMP VALUE ZERO.
015800     02  WKS-MARCADOR-LEN          PIC 9(03) COMP VALUE ZERO.
015900     02  WKS-LONG-CANDIDATO        PIC 9(03) COMP VALUE ZERO.
016000     02  WKS-POS-CORCH-AB          PIC 9(03) COMP VALUE ZERO.
016100     02  WKS-POS-CORCH-CB          PIC 9(03) COMP VALUE ZERO.
016200     02  WKS-TEXTO-FINAL           PIC X(200) VALUE SPACES.
016300     02  WKS-LONG-FINAL            PIC 9(03) COMP VALUE ZERO.
016400     02  WKS-COMENTARIO-FINAL      PIC X(200) VALUE SPACES.
016500     02  WKS-LONG-COMENTARIO       PIC 9(03) COMP VALUE ZERO.
016505     02  FILLER                    PIC X(04) VALUE SPACES.
016600*-----------------------------------------------------------------
016700*              CAMPOS CRUDOS DE LA SECCION DE HORARIO             *
016800*-----------------------------------------------------------------
016900 01  WKS-HORARIO-CRUDO.
017000     02  WKS-HORA-INICIO-TXT       PIC X(20) VALUE SPACES.
017100     02  WKS-TIENE-INICIO          PIC X(01) VALUE 'N'.
017200         88  TIENE-INICIO                    VALUE 'Y'.
017300     02  WKS-HORA-FIN-TXT          PIC X(20) VALUE SPACES.
017400     02  WKS-TIENE-FIN             PIC X(01) VALUE 'N'.
017500         88  TIENE-FIN                       VALUE 'Y'.
017600     02  WKS-EXTRA-TXT             PIC X(20) VALUE SPACES.
017700     02  WKS-TIENE-EXTRA           PIC X(01) VALUE 'N'.
017800         88  TIENE-EXTRA                     VALUE 'Y'.
017805     02  FILLER                    PIC X(04) VALUE SPACES.
017900 01  WKS-POS-DOSPUNTOS             PIC 9(03) COMP VALUE ZERO.
018000*-----------------------------------------------------------------
018100*              INTERPRETACION DE UN VALOR DE HORA                 *
018200*-----------------------------------------------------------------
018300 01  WKS-INTERPRETE-HORA.
018400     02  WKS-HORA-TXT              PIC X(20) VALUE SPACES.
018500     02  WKS-HORA-LEN              PIC 9(03) COMP VALUE ZERO.
018600     02  WKS-POS-SEP               PIC 9(03) COMP VALUE ZERO.
018700     02  WKS-POS-PUNTO             PIC 9(03) COMP VALUE ZERO.
018800     02  WKS-LARGO-HORA            PIC 9(03) COMP VALUE ZERO.
018900     02  WKS-POS-RESTO             PIC 9(03) COMP VALUE ZERO.
019000     02  WKS-SUFIJO                PIC X(10) VALUE SPACES.
019100     02  WKS-HORA-OK               PIC X(01) VALUE 'N'.
019200         88  HORA-VALIDA                     VALUE 'Y'.
019300     02  WKS-HORA-TEMP-GRUPO.
019400         03  WKS-HH-TEMP           PIC 9(02) VALUE ZERO.
019500         03  WKS-MM-TEMP           PIC 9(02) VALUE ZERO.
019600     02  WKS-HORA-TEMP-NUM REDEFINES WKS-HORA-TEMP-GRUPO
019700                                   PIC 9(04).
019800     02  WKS-HH-RES                PIC 9(02) VALUE ZERO.
019900     02  WKS-MM-RES                PIC 9(02) VALUE ZERO.
019905     02  FILLER                    PIC X(04) VALUE SPACES.
020000*-----------------------------------------------------------------
020100*              RESULTADOS DE HORA INICIO / FIN DEL DIA            *
020200*-----------------------------------------------------------------
020300 01  WKS-RESULTADO-DIA.
020400     02  WKS-INICIO-OK             PIC X(01) VALUE 'N'.
020500         88  INICIO-VALIDO                   VALUE 'Y'.
020600     02  WKS-HHI-FINAL             PIC 9(02) VALUE ZERO.
020700     02  WKS-MMI-FINAL             PIC 9(02) VALUE ZERO.
020800     02  WKS-FIN-OK                PIC X(01) VALUE 'N'.
020900         88  FIN-VALIDO                      VALUE 'Y'.
021000     02  WKS-HHF-FINAL             PIC 9(02) VALUE ZERO.
021100     02  WKS-MMF-FINAL             PIC 9(02) VALUE ZERO.
021105     02  FILLER                    PIC X(04) VALUE SPACES.
021200*-----------------------------------------------------------------
021300*              INTERPRETACION DE HORAS EXTRA DEL DIA              *
021400*-----------------------------------------------------------------
021500 01  WKS-INTERPRETE-EXTRA.
021600     02  WKS-EXTRA-LEN             PIC 9(03) COMP VALUE ZERO.
021700     02  WKS-EXTRA-NUMLEN          PIC 9(03) COMP VALUE ZERO.
021800     02  WKS-EXTRA-PUNTO           PIC 9(03) COMP VALUE ZERO.
021900     02  WKS-EXTRA-OK              PIC X(01) VALUE 'N'.
022000         88  EXTRA-VALIDA                    VALUE 'Y'.
022100     02  WKS-EXTRA-DIGITOS.
022200         03  WKS-EXTRA-ENTERO      PIC 9(02) VALUE ZERO.
022300         03  WKS-EXTRA-DECIMAL     PIC 9(01) VALUE ZERO.
022400     02  WKS-EXTRA-NUM REDEFINES WKS-EXTRA-DIGITOS
022500                                   PIC 9(03).
022600     02  WKS-EXTRA-VALOR           PIC S9(03)V9(04) COMP-3
022700                                                       VALUE ZERO.
022705     02  FILLER                    PIC X(04) VALUE SPACES.
022800*-----------------------------------------------------------------
022900*              CALCULO DE HORAS TRABAJADAS DEL DIA                *
023000*-----------------------------------------------------------------
023100 01  WKS-CALCULO-HORAS.
023200     02  WKS-MIN-INICIO            PIC S9(05) COMP VALUE ZERO.
023300     02  WKS-MIN-FIN               PIC S9(05) COMP VALUE ZERO.
023400     02  WKS-DURACION-HORAS        PIC S9(03)V9(04) COMP-3
023500                                                       VALUE ZERO.
023600     02  WKS-BASE-HORAS            PIC S9(03)V9(04) COMP-3
023700                                                       VALUE ZERO.
023800     02  WKS-HORAS-TRAB            PIC S9(03)V9(01) COMP-3
023900                                                       VALUE ZERO.
024000     02  WKS-HORAS-VALIDO          PIC X(01) VALUE 'N'.
024100         88  HORAS-VALIDAS                   VALUE 'Y'.
024105     02  FILLER                    PIC X(04) VALUE SPACES.
024200*-----------------------------------------------------------------
024300*              DESPLIEGUE DE HORAS TRABAJADAS DEL DIA             *
024400*-----------------------------------------------------------------
024500 01  WKS-FORMATO-HORAS.
024600     02  WKS-HORAS-DISP            PIC X(06) VALUE SPACES.
024700     02  WKS-HORAS-ENTERO          PIC S9(03) VALUE ZERO.
024800     02  WKS-HORAS-DECIMAL         PIC 9(01) VALUE ZERO.
024900     02  WKS-HORAS-ENTERO-ED       PIC ZZ9.
025000     02  WKS-POS-ED                PIC 9(03) COMP VALUE ZERO.
025005     02  FILLER                    PIC X(04) VALUE SPACES.
025100*-----------------------------------------------------------------
025200*              CONTADORES DE ESTADISTICAS                        *
025300*-----------------------------------------------------------------
025400 01  WKS-ESTADISTICAS.
025500     02  WKS-TOTAL-ITEMS           PIC 9(05) COMP VALUE ZERO.
025600     02  WKS-TOTAL-DIAS            PIC 9(05) COMP VALUE ZERO.
025700     02  WKS-TOTAL-ADVERTENCIAS    PIC 9(05) COMP VALUE ZERO.
025800     02  WKS-MASCARA               PIC Z,ZZ9.
025805     02  FILLER                    PIC X(04) VALUE SPACES.
025900******************************************************************
026000 PROCEDURE DIVISION.
026100******************************************************************
026200*               S E C C I O N    P R I N C I P A L
026300******************************************************************
026400 0100-MAIN SECTION.
026500     PERFORM 1000-ABRIR-ARCHIVOS
026600     PERFORM 1600-DESPACHA-RENGLON UNTIL WKS-FIN-BITACORA-SI
026700     IF HAY-DIA-ACTIVO
026800        PERFORM 3000-CALCULA-Y-ESCRIBE-TIEMPO-DIA
026900     END-IF
027000     PERFORM 9000-ESTADISTICAS
027100     PERFORM 8000-CIERRA-ARCHIVOS
027200     STOP RUN.
027300 0100-MAIN-E. EXIT.
027400
027500 1000-ABRIR-ARCHIVOS SECTION.
027600     OPEN INPUT  BJENTR
027700     OPEN OUTPUT BJEXTC BJTIMW
027800     IF FS-BJENTR NOT = 0
027900        DISPLAY ">>> ERROR AL ABRIR BJENTR, STATUS: " FS-BJENTR
028000                UPON CONSOLE
028100        MOVE 91 TO RETURN-CODE
028200        STOP RUN
028300     END-IF
028400     IF FS-BJEXTC NOT = 0 OR FS-BJTIMW NOT = 0
028500        DISPLAY ">>> ERROR AL ABRIR SALIDAS BJP0100" UPON CONSOLE
028600        DISPLAY "    BJEXTC: " FS-BJEXTC "  BJTIMW: " FS-BJTIMW
028700                UPON CONSOLE
028800        MOVE 91 TO RETURN-CODE
028900        STOP RUN
029000     END-IF.
029100 1000-ABRIR-ARCHIVOS-E. EXIT.
029200
029300******************************************************************
029400*          L E C T U R A   Y   D E S P A C H O  D E               *
029500*          R E N G L O N E S   D E   L A   B I T A C O R A        *
029600******************************************************************
029700 1500-LEE-RENGLON-BITACORA SECTION.
029800     READ BJENTR INTO WKS-LINEA
029900       AT END
030000          SET WKS-FIN-BITACORA-SI TO TRUE
030100     END-READ.
030200 1500-LEE-RENGLON-BITACORA-E. EXIT.
030300
030400 1600-DESPACHA-RENGLON SECTION.
030500     PERFORM 1500-LEE-RENGLON-BITACORA
030600     IF NOT WKS-FIN-BITACORA-SI
030700        PERFORM 1700-CALCULA-LONGITUD-LINEA
030800        IF WKS-LONG-LINEA > 0
030900           MOVE WKS-LINEA TO WKS-LINEA-MAY
031000           INSPECT WKS-LINEA-MAY CONVERTING
031100              "abcdefghijklmnopqrstuvwxyz" TO
031200              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031300           IF WKS-LINEA(1:8) = "@@ENTRY:"
031400              PERFORM 1650-PROCESA-DELIMITADOR
031450                 THRU 1650-PROCESA-DELIMITADOR-E
031500           ELSE
031600              PERFORM 1720-BUSCA-PRIMER-NO-ESPACIO
031700              IF WKS-LINEA(WKS-POS-INICIO:1) = "#"
031800                 PERFORM 2000-PROCESA-RENGLON-ENCABEZADO
031900              ELSE
032000                 IF HAY-DIA-ACTIVO
032100                    PERFORM 2400-PROCESA-RENGLON-CUERPO
032200                 END-IF
032300              END-IF
032400           END-IF
032500        END-IF
032600     END-IF.
032700 1600-DESPACHA-RENGLON-E. EXIT.
032800
032900*   ELIMINA ESPACIOS FINALES DEL RENGLON LEIDO
033000 1700-CALCULA-LONGITUD-LINEA SECTION.
033100     PERFORM 8100-AVANZA-UN-CARACTER
033200             VARYING WKS-LONG-LINEA FROM 200 BY -1
033300             UNTIL WKS-LONG-LINEA = 0 OR
033400                   WKS-LINEA(WKS-LONG-LINEA:1) NOT = SPACE.
033500 1700-CALCULA-LONGITUD-LINEA-E. EXIT.
033600
033700*   LOCALIZA LA PRIMER POSICION NO EN BLANCO DEL RENGLON
033800 1720-BUSCA-PRIMER-NO-ESPACIO SECTION.
033900     PERFORM 8100-AVANZA-UN-CARACTER
034000             VARYING WKS-POS-INICIO FROM 1 BY 1
034100             UNTIL WKS-POS-INICIO > WKS-LONG-LINEA OR
034200                   WKS-LINEA(WKS-POS-INICIO:1) NOT = SPACE.
034300 1720-BUSCA-PRIMER-NO-ESPACIO-E. EXIT.
034400
034500*   ARRANQUE DE UN NUEVO DIA: CIERRA EL ANTERIOR SI HABIA UNO
034600 1650-PROCESA-DELIMITADOR SECTION.
034700     IF HAY-DIA-ACTIVO
034800        PERFORM 3000-CALCULA-Y-ESCRIBE-TIEMPO-DIA
034900     END-IF
035000     MOVE SPACES              TO WKS-FECHA-ACTUAL
035100     MOVE WKS-LINEA(9:10)     TO WKS-FECHA-ACTUAL
035200     MOVE SPACES              TO WKS-SECCION-ACTUAL
035300     MOVE 'N'                 TO WKS-EN-TIEMPO
035400     MOVE 'N'                 TO WKS-ENCONTRADO-A
035500     MOVE 'N'                 TO WKS-ENCONTRADO-B
035600     MOVE 'N'                 TO WKS-ENCONTRADO-L
035700     MOVE 'N'                 TO WKS-ENCONTRADO-I
035800     MOVE 'N'                 TO WKS-ENCONTRADO-T
035900     MOVE SPACES              TO WKS-HORA-INICIO-TXT
036000     MOVE SPACES              TO WKS-HORA-FIN-TXT
036100     MOVE SPACES              TO WKS-EXTRA-TXT
036200     MOVE 'N'                 TO WKS-TIENE-INICIO
036300     MOVE 'N'                 TO WKS-TIENE-FIN
036400     MOVE 'N'                 TO WKS-TIENE-EXTRA
036450     ADD 1                    TO WKS-77-CNT-DELIMITADORES
036500     IF WKS-FA-ANI IS NUMERIC AND WKS-FA-MES IS NUMERIC AND
036600        WKS-FA-DIA IS NUMERIC
036650        NEXT SENTENCE
036680     ELSE
036900        DISPLAY ">>> ADVERTENCIA: NOMBRE DE ENTRADA NO TIENE "
037000                "FECHA VALIDA, SE OMITE: " WKS-LINEA(9:10)
037100                UPON CONSOLE
037200        MOVE 'N'              TO WKS-DIA-ACTIVO
037300        ADD 1                 TO WKS-TOTAL-ADVERTENCIAS
037350        GO TO 1650-PROCESA-DELIMITADOR-E
037400     END-IF.
037420 1660-ACTIVA-DIA-DELIMITADOR SECTION.
037440     MOVE 'Y'                 TO WKS-DIA-ACTIVO.
037460 1660-ACTIVA-DIA-DELIMITADOR-E. EXIT.
037500 1650-PROCESA-DELIMITADOR-E. EXIT.
037600
037700******************************************************************
037800*          R E C O N O C I M I E N T O   D E                     *
037900*          E N C A B E Z A D O S   D E   S E C C I O N           *
038000******************************************************************
038100 2000-PROCESA-RENGLON-ENCABEZADO SECTION.
038150     MOVE 'N'    TO WKS-ENC-COINCIDE
038400     IF NOT ENCONTRADO-A
038500        MOVE "ACCOMPLISHED"  TO WKS-PALABRA-BUSCADA
038600        PERFORM 2900-BUSCA-PALABRA
038700        IF WKS-CNT > 0
038750           MOVE SPACES TO WKS-SECCION-ACTUAL
038780           MOVE 'N'    TO WKS-EN-TIEMPO
038800           MOVE 'A' TO WKS-SECCION-ACTUAL
038900           SET ENCONTRADO-A TO TRUE
038950           SET ENC-COINCIDE TO TRUE
039000        END-IF
039100     END-IF
039200     IF NOT ENC-COINCIDE AND NOT ENCONTRADO-B
039300        MOVE "BLOCKER"       TO WKS-PALABRA-BUSCADA
039400        PERFORM 2900-BUSCA-PALABRA
039500        IF WKS-CNT > 0
039550           MOVE SPACES TO WKS-SECCION-ACTUAL
039580           MOVE 'N'    TO WKS-EN-TIEMPO
039600           MOVE 'B' TO WKS-SECCION-ACTUAL
039700           SET ENCONTRADO-B TO TRUE
039750           SET ENC-COINCIDE TO TRUE
039800        END-IF
039900     END-IF
040000     IF NOT ENC-COINCIDE AND NOT ENCONTRADO-L
040100        MOVE "LEARNED"       TO WKS-PALABRA-BUSCADA
040200        PERFORM 2900-BUSCA-PALABRA
040300        IF WKS-CNT > 0
040350           MOVE SPACES TO WKS-SECCION-ACTUAL
040380           MOVE 'N'    TO WKS-EN-TIEMPO
040400           MOVE 'L' TO WKS-SECCION-ACTUAL
040500           SET ENCONTRADO-L TO TRUE
040550           SET ENC-COINCIDE TO TRUE
040600        END-IF
040700     END-IF
040800     IF NOT ENC-COINCIDE AND NOT ENCONTRADO-I
040900        MOVE "IMPROVE"       TO WKS-PALABRA-BUSCADA
041000        PERFORM 2900-BUSCA-PALABRA
041100        IF WKS-CNT > 0
041150           MOVE SPACES TO WKS-SECCION-ACTUAL
041180           MOVE 'N'    TO WKS-EN-TIEMPO
041200           MOVE 'I' TO WKS-SECCION-ACTUAL
041300           SET ENCONTRADO-I TO TRUE
041350           SET ENC-COINCIDE TO TRUE
041400        END-IF
041500     END-IF
041600     IF NOT ENC-COINCIDE AND NOT ENCONTRADO-T
041700        MOVE "TRACKING"      TO WKS-PALABRA-BUSCADA
041800        PERFORM 2900-BUSCA-PALABRA
041900        IF WKS-CNT > 0
041950           MOVE SPACES TO WKS-SECCION-ACTUAL
041980           MOVE 'Y' TO WKS-EN-TIEMPO
042100           SET ENCONTRADO-T TO TRUE
042150           SET ENC-COINCIDE TO TRUE
042200        END-IF
042300     END-IF.
042400 2000-PROCESA-RENGLON-ENCABEZADO-E. EXIT.
042500
042600*   RUTINA GENERAL DE BUSQUEDA DE PALABRA DENTRO DEL RENGLON
042700*   (SIRVE PARA CUALQUIER ENCABEZADO, INSENSIBLE A MAYUSCULAS Y
042800*   A UN MARCADOR DECORATIVO ENTRE EL ## Y EL TITULO PORQUE SOLO
042900*   BUSCA LA PALABRA CLAVE EN CUALQUIER PARTE DEL RENGLON)
043000 2900-BUSCA-PALABRA SECTION.
043100     MOVE 0 TO WKS-CNT
043200     INSPECT WKS-LINEA-MAY TALLYING WKS-CNT
043300             FOR ALL WKS-PALABRA-BUSCADA.
043400 2900-BUSCA-PALABRA-E. EXIT.
043500
043600******************************************************************
043700*          P R O C E S O   D E   R E N G L O N E S               *
043800*          D E   C U E R P O                                     *
043900******************************************************************
044000 2400-PROCESA-RENGLON-CUERPO SECTION.
044100     IF WKS-SECCION-ACTUAL NOT = SPACES
044200        PERFORM 2420-EXTRAE-ITEM
044300     ELSE
044400        IF EN-SECCION-TIEMPO
044500           PERFORM 2700-PROCESA-RENGLON-TIEMPO
044600        END-IF
044700     END-IF.
044800 2400-PROCESA-RENGLON-CUERPO-E. EXIT.
044900
045000*   ELIMINA MARCADOR DE VINETA O NUMERADO AL INICIO DEL ITEM
045100 2410-QUITA-MARCADOR SECTION.
045200     MOVE 0 TO WKS-MARCADOR-LEN
045300     IF WKS-LINEA(WKS-POS-INICIO:1) = "-" OR
045400        WKS-LINEA(WKS-POS-INICIO:1) = "*" OR
045500        WKS-LINEA(WKS-POS-INICIO:1) = "+"
045600        MOVE 1 TO WKS-MARCADOR-LEN
045700     ELSE
045800        IF WKS-LINEA(WKS-POS-INICIO:1) IS NUMERIC
045900           IF (WKS-POS-INICIO + 1) <= WKS-LONG-LINEA AND
046000              WKS-LINEA(WKS-POS-INICIO + 1:1) IS NUMERIC
046100              IF (WKS-POS-INICIO + 2) <= WKS-LONG-LINEA AND
046200                 WKS-LINEA(WKS-POS-INICIO + 2:1) = "."
046300                 MOVE 3 TO WKS-MARCADOR-LEN
046400              END-IF
046500           ELSE
046600              IF (WKS-POS-INICIO + 1) <= WKS-LONG-LINEA AND
046700                 WKS-LINEA(WKS-POS-INICIO + 1:1) = "."
046800                 MOVE 2 TO WKS-MARCADOR-LEN
046900              END-IF
047000           END-IF
047100        END-IF
047200     END-IF.
047300 2410-QUITA-MARCADOR-E. EXIT.
047400
047500*   RECORRE EL RENGLON DE CUERPO Y ESCRIBE EL ITEM SI PROCEDE
047600 2420-EXTRAE-ITEM SECTION.
047700     PERFORM 1720-BUSCA-PRIMER-NO-ESPACIO
047800     PERFORM 2410-QUITA-MARCADOR
047900     MOVE WKS-POS-INICIO TO WKS-POS-TEXTO
048000     ADD  WKS-MARCADOR-LEN TO WKS-POS-TEXTO
048100*    SALTA ESPACIOS QUE SIGAN AL MARCADOR
048200     PERFORM 8100-AVANZA-UN-CARACTER
048300             VARYING WKS-POS-TEXTO FROM WKS-POS-TEXTO BY 1
048400             UNTIL WKS-POS-TEXTO > WKS-LONG-LINEA OR
048500                   WKS-LINEA(WKS-POS-TEXTO:1) NOT = SPACE
048600     MOVE WKS-LONG-LINEA TO WKS-POS-FIN
048700     IF WKS-POS-TEXTO > WKS-POS-FIN
048800        CONTINUE
048900     ELSE
049000        COMPUTE WKS-LONG-CANDIDATO =
049100                WKS-POS-FIN - WKS-POS-TEXTO + 1
049200        PERFORM 2440-BUSCA-CORCHETE-AB
049300        IF WKS-POS-CORCH-AB <= WKS-POS-FIN
049400           PERFORM 2445-BUSCA-CORCHETE-CB
049500        ELSE
049600           MOVE WKS-POS-FIN + 1 TO WKS-POS-CORCH-CB
049700        END-IF
049800        IF WKS-POS-CORCH-AB <= WKS-POS-FIN AND
049900           WKS-POS-CORCH-CB <= WKS-POS-FIN
050000           PERFORM 2460-SEPARA-COMENTARIO
050100        ELSE
050200           MOVE SPACES TO WKS-TEXTO-FINAL
050300           MOVE WKS-LINEA(WKS-POS-TEXTO:WKS-LONG-CANDIDATO)
050400                TO WKS-TEXTO-FINAL
050500           MOVE WKS-LONG-CANDIDATO TO WKS-LONG-FINAL
050600           MOVE SPACES TO WKS-COMENTARIO-FINAL
050700           MOVE 0 TO WKS-LONG-COMENTARIO
050800        END-IF
050900        PERFORM 2480-RECORTA-TEXTO-FINAL
051000        IF WKS-LONG-FINAL > 0
051100           PERFORM 2500-ESCRIBE-RENGLON-EXTRACTO
051200        END-IF
051300     END-IF.
051400 2420-EXTRAE-ITEM-E. EXIT.
051500
051600 2440-BUSCA-CORCHETE-AB SECTION.
051700     PERFORM 8100-AVANZA-UN-CARACTER
051800             VARYING WKS-POS-CORCH-AB FROM WKS-POS-TEXTO BY 1
051900             UNTIL WKS-POS-CORCH-AB > WKS-POS-FIN OR
052000                   WKS-LINEA(WKS-POS-CORCH-AB:1) = "[".
052100 2440-BUSCA-CORCHETE-AB-E. EXIT.
052200
052300 2445-BUSCA-CORCHETE-CB SECTION.
052400     PERFORM 8100-AVANZA-UN-CARACTER
052500             VARYING WKS-POS-CORCH-CB
052600             FROM WKS-POS-CORCH-AB + 1 BY 1
052700             UNTIL WKS-POS-CORCH-CB > WKS-POS-FIN OR
052800                   WKS-LINEA(WKS-POS-CORCH-CB:1) = "]".
052900 2445-BUSCA-CORCHETE-CB-E. EXIT.
053000
053100*   ARMA EL TEXTO FINAL SIN EL PAR DE CORCHETES Y EL COMENTARIO
053200 2460-SEPARA-COMENTARIO SECTION.
053300     MOVE SPACES TO WKS-COMENTARIO-FINAL
053400     IF WKS-POS-CORCH-CB > (WKS-POS-CORCH-AB + 1)
053500        MOVE WKS-LINEA(WKS-POS-CORCH-AB + 1:
053600             WKS-POS-CORCH-CB - WKS-POS-CORCH-AB - 1)
053700             TO WKS-COMENTARIO-FINAL
053800     END-IF
053900     MOVE SPACES TO WKS-TEXTO-FINAL
054000     IF WKS-POS-CORCH-AB > WKS-POS-TEXTO AND
054100        WKS-POS-CORCH-CB < WKS-POS-FIN
054200        STRING WKS-LINEA(WKS-POS-TEXTO:
054300                  WKS-POS-CORCH-AB - WKS-POS-TEXTO)
054400               WKS-LINEA(WKS-POS-CORCH-CB + 1:
054500                  WKS-POS-FIN - WKS-POS-CORCH-CB)
054600               DELIMITED BY SIZE
054700               INTO WKS-TEXTO-FINAL
054800        END-STRING
054900     ELSE
055000        IF WKS-POS-CORCH-AB > WKS-POS-TEXTO
055100           MOVE WKS-LINEA(WKS-POS-TEXTO:
055200                   WKS-POS-CORCH-AB - WKS-POS-TEXTO)
055300                TO WKS-TEXTO-FINAL
055400        ELSE
055500           IF WKS-POS-CORCH-CB < WKS-POS-FIN
055600              MOVE WKS-LINEA(WKS-POS-CORCH-CB + 1:
055700                      WKS-POS-FIN - WKS-POS-CORCH-CB)
055800                   TO WKS-TEXTO-FINAL
055900           END-IF
056000        END-IF
056100     END-IF.
056200 2460-SEPARA-COMENTARIO-E. EXIT.
056300
056400*   RECORTA ESPACIOS INICIALES Y FINALES DEL TEXTO Y COMENTARIO
056500 2480-RECORTA-TEXTO-FINAL SECTION.
056600     PERFORM 8100-AVANZA-UN-CARACTER
056700             VARYING WKS-LONG-FINAL FROM 200 BY -1
056800             UNTIL WKS-LONG-FINAL = 0 OR
056900                   WKS-TEXTO-FINAL(WKS-LONG-FINAL:1) NOT = SPACE
057000     IF WKS-LONG-FINAL > 0
057100        PERFORM 8100-AVANZA-UN-CARACTER
057200                VARYING WKS-I FROM 1 BY 1
057300                UNTIL WKS-I > WKS-LONG-FINAL OR
057400                      WKS-TEXTO-FINAL(WKS-I:1) NOT = SPACE
057500        IF WKS-I > 1
057600           COMPUTE WKS-LONG-FINAL = WKS-LONG-FINAL - WKS-I + 1
057700           MOVE WKS-TEXTO-FINAL(WKS-I:WKS-LONG-FINAL)
057800                TO WKS-TEXTO-FINAL
057900        END-IF
058000     END-IF
058100     PERFORM 8100-AVANZA-UN-CARACTER
058200             VARYING WKS-LONG-COMENTARIO FROM 200 BY -1
058300             UNTIL WKS-LONG-COMENTARIO = 0 OR
058400               WKS-COMENTARIO-FINAL(WKS-LONG-COMENTARIO:1)
058500                  NOT = SPACE
058600     IF WKS-LONG-COMENTARIO > 0
058700        PERFORM 8100-AVANZA-UN-CARACTER
058800                VARYING WKS-J FROM 1 BY 1
058900                UNTIL WKS-J > WKS-LONG-COMENTARIO OR
059000                  WKS-COMENTARIO-FINAL(WKS-J:1) NOT = SPACE
059100        IF WKS-J > 1
059200           COMPUTE WKS-LONG-COMENTARIO =
059300                   WKS-LONG-COMENTARIO - WKS-J + 1
059400           MOVE WKS-COMENTARIO-FINAL(WKS-J:WKS-LONG-COMENTARIO)
059500                TO WKS-COMENTARIO-FINAL
059600        END-IF
059700     END-IF.
059800 2480-RECORTA-TEXTO-FINAL-E. EXIT.
059900
060000*   ESCRIBE EL RENGLON EXTRAIDO AL ARCHIVO BJEXTC
060100 2500-ESCRIBE-RENGLON-EXTRACTO SECTION.
060200     INITIALIZE REG-BJENTC
060300     MOVE WKS-FECHA-ACTUAL      TO ENTC-FECHA
060400     MOVE WKS-SECCION-ACTUAL    TO ENTC-SECCION
060500     MOVE WKS-TEXTO-FINAL       TO ENTC-TEXTO
060600     MOVE WKS-COMENTARIO-FINAL  TO ENTC-COMENTARIO
060700     WRITE REG-BJENTC
060800     IF FS-BJEXTC NOT = 0
060900        DISPLAY ">>> ERROR AL GRABAR BJEXTC, STATUS: "
061000                FS-BJEXTC UPON CONSOLE
061100     ELSE
061200        ADD 1 TO WKS-TOTAL-ITEMS
061300     END-IF.
061400 2500-ESCRIBE-RENGLON-EXTRACTO-E. EXIT.
061500
061600******************************************************************
061700*          P R O C E S O   D E   L A   S E C C I O N             *
061800*          D E   C O N T R O L   D E   H O R A R I O             *
061900******************************************************************
062000 2700-PROCESA-RENGLON-TIEMPO SECTION.
062100     PERFORM 1720-BUSCA-PRIMER-NO-ESPACIO
062200     MOVE WKS-POS-INICIO TO WKS-POS-TEXTO
062300     MOVE WKS-LONG-LINEA TO WKS-POS-FIN
062400     IF NOT TIENE-INICIO
062500        MOVE "START TIME"    TO WKS-PALABRA-BUSCADA
062600        PERFORM 2900-BUSCA-PALABRA
062700        IF WKS-CNT > 0
062800           PERFORM 2750-EXTRAE-VALOR-ETIQUETA
062900           MOVE WKS-TEXTO-FINAL(1:WKS-LONG-FINAL)
063000                TO WKS-HORA-INICIO-TXT
063100           IF WKS-LONG-FINAL > 0
063200              SET TIENE-INICIO TO TRUE
063300           END-IF
063400        END-IF
063500     END-IF
063600     IF NOT TIENE-FIN
063700        MOVE "END TIME"      TO WKS-PALABRA-BUSCADA
063800        PERFORM 2900-BUSCA-PALABRA
063900        IF WKS-CNT > 0
064000           PERFORM 2750-EXTRAE-VALOR-ETIQUETA
064100           MOVE WKS-TEXTO-FINAL(1:WKS-LONG-FINAL)
064200                TO WKS-HORA-FIN-TXT
064300           IF WKS-LONG-FINAL > 0
064400              SET TIENE-FIN TO TRUE
064500           END-IF
064600        END-IF
064700     END-IF
064800     IF NOT TIENE-EXTRA
064900        MOVE "EXTRA HOUR"    TO WKS-PALABRA-BUSCADA
065000        PERFORM 2900-BUSCA-PALABRA
065100        IF WKS-CNT > 0
065200           PERFORM 2750-EXTRAE-VALOR-ETIQUETA
065300           MOVE WKS-TEXTO-FINAL(1:WKS-LONG-FINAL)
065400                TO WKS-EXTRA-TXT
065500           IF WKS-LONG-FINAL > 0
065600              SET TIENE-EXTRA TO TRUE
065700           END-IF
065800        END-IF
065900     END-IF.
066000 2700-PROCESA-RENGLON-TIEMPO-E. EXIT.
066100
066200*   LOCALIZA LOS DOS PUNTOS Y EXTRAE EL VALOR RECORTADO QUE
066300*   SIGUE A LA ETIQUETA (TOLERA ** DE NEGRITA ANTES DEL :)
066400 2750-EXTRAE-VALOR-ETIQUETA SECTION.
066500     PERFORM 8100-AVANZA-UN-CARACTER
066600             VARYING WKS-POS-DOSPUNTOS FROM WKS-POS-TEXTO BY 1
066700             UNTIL WKS-POS-DOSPUNTOS > WKS-POS-FIN OR
066800                   WKS-LINEA(WKS-POS-DOSPUNTOS:1) = ":"
066900     MOVE SPACES TO WKS-TEXTO-FINAL
067000     MOVE 0 TO WKS-LONG-FINAL
067100     IF WKS-POS-DOSPUNTOS <= WKS-POS-FIN AND
067200        (WKS-POS-DOSPUNTOS + 1) <= WKS-POS-FIN
067300        COMPUTE WKS-LONG-FINAL =
067400                WKS-POS-FIN - WKS-POS-DOSPUNTOS
067500        MOVE WKS-LINEA(WKS-POS-DOSPUNTOS + 1:WKS-LONG-FINAL)
067600             TO WKS-TEXTO-FINAL
067700        MOVE 0 TO WKS-LONG-COMENTARIO
067800        PERFORM 2480-RECORTA-TEXTO-FINAL
067900     END-IF.
068000 2750-EXTRAE-VALOR-ETIQUETA-E. EXIT.
068100
068200******************************************************************
068300*          C A L C U L O   D E L   T I E M P O   T R A B A J A D O
068400*          D E L   D I A                                          *
068500******************************************************************
068600 3000-CALCULA-Y-ESCRIBE-TIEMPO-DIA SECTION.
068700     IF TIENE-INICIO
068800        MOVE WKS-HORA-INICIO-TXT TO WKS-HORA-TXT
068900        PERFORM 4000-INTERPRETA-HORA
069000        MOVE WKS-HORA-OK  TO WKS-INICIO-OK
069100        MOVE WKS-HH-RES   TO WKS-HHI-FINAL
069200        MOVE WKS-MM-RES   TO WKS-MMI-FINAL
069300     ELSE
069400        MOVE 'N' TO WKS-INICIO-OK
069500     END-IF
069600     IF TIENE-FIN
069700        MOVE WKS-HORA-FIN-TXT TO WKS-HORA-TXT
069800        PERFORM 4000-INTERPRETA-HORA
069900        MOVE WKS-HORA-OK  TO WKS-FIN-OK
070000        MOVE WKS-HH-RES   TO WKS-HHF-FINAL
070100        MOVE WKS-MM-RES   TO WKS-MMF-FINAL
070200     ELSE
070300        MOVE 'N' TO WKS-FIN-OK
070400     END-IF
070500     IF TIENE-EXTRA
070600        PERFORM 4700-INTERPRETA-EXTRA
070700     ELSE
070800        MOVE 'N' TO WKS-EXTRA-OK
070900        MOVE 0   TO WKS-EXTRA-VALOR
071000     END-IF
071100     PERFORM 5000-CALCULA-HORAS-TRABAJADAS
071200     PERFORM 5500-DA-FORMATO-HORAS
071300     INITIALIZE REG-BJTIMC
071400     MOVE WKS-FECHA-ACTUAL  TO TIMC-FECHA
071500     MOVE WKS-HHI-FINAL     TO TIMC-HHI
071600     MOVE WKS-MMI-FINAL     TO TIMC-MMI
071700     MOVE WKS-HHF-FINAL     TO TIMC-HHF
071800     MOVE WKS-MMF-FINAL     TO TIMC-MMF
071900     IF EXTRA-VALIDA
072000        MOVE WKS-EXTRA-VALOR TO TIMC-EXTRA
072100     ELSE
072200        MOVE 0 TO TIMC-EXTRA
072300     END-IF
072400     MOVE WKS-HORAS-VALIDO  TO TIMC-VALIDO
072500     MOVE WKS-HORAS-TRAB    TO TIMC-HORAS-TRAB
072600     MOVE WKS-HORAS-DISP    TO TIMC-HORAS-DISP
072700     WRITE REG-BJTIMC
072800     IF FS-BJTIMW NOT = 0
072900        DISPLAY ">>> ERROR AL GRABAR BJTIMW, STATUS: "
073000                FS-BJTIMW UPON CONSOLE
073100     ELSE
073200        ADD 1 TO WKS-TOTAL-DIAS
073300     END-IF
073400     MOVE 'N' TO WKS-DIA-ACTIVO.
073500 3000-CALCULA-Y-ESCRIBE-TIEMPO-DIA-E. EXIT.
073600
073700******************************************************************
073800*          I N T E R P R E T A C I O N   D E   U N               *
073900*          V A L O R   D E   H O R A                             *
074000******************************************************************
074100 4000-INTERPRETA-HORA SECTION.
074200     MOVE 'N' TO WKS-HORA-OK
074300     MOVE 0   TO WKS-HH-RES WKS-MM-RES
074400     PERFORM 8100-AVANZA-UN-CARACTER
074500             VARYING WKS-HORA-LEN FROM 20 BY -1
074600             UNTIL WKS-HORA-LEN = 0 OR
074700                   WKS-HORA-TXT(WKS-HORA-LEN:1) NOT = SPACE
074800     IF WKS-HORA-LEN > 0
074900        PERFORM 8100-AVANZA-UN-CARACTER
075000                VARYING WKS-POS-SEP FROM 1 BY 1
075100                UNTIL WKS-POS-SEP > WKS-HORA-LEN OR
075200                      WKS-HORA-TXT(WKS-POS-SEP:1) = ":"
075300        IF WKS-POS-SEP <= WKS-HORA-LEN
075400           PERFORM 4100-INTERPRETA-CON-DOSPUNTOS
075500        ELSE
075600           PERFORM 8100-AVANZA-UN-CARACTER
075700                   VARYING WKS-POS-PUNTO FROM 1 BY 1
075800                   UNTIL WKS-POS-PUNTO > WKS-HORA-LEN OR
075900                         WKS-HORA-TXT(WKS-POS-PUNTO:1) = "."
076000           IF WKS-POS-PUNTO <= WKS-HORA-LEN
076100              PERFORM 4200-INTERPRETA-CON-PUNTO
076200           ELSE
076300              PERFORM 4300-INTERPRETA-SIN-SEPARADOR
076400           END-IF
076500        END-IF
076600     END-IF.
076700 4000-INTERPRETA-HORA-E. EXIT.
076800
076900*   FORMATOS "HH:MM" (24 HORAS), "H:MM AM/PM" Y "H:MMAM/PM"
077000 4100-INTERPRETA-CON-DOSPUNTOS SECTION.
077100     MOVE 0 TO WKS-HORA-TEMP-NUM
077200     MOVE ZERO TO WKS-HH-TEMP WKS-MM-TEMP
077300     IF WKS-POS-SEP = 2
077400        MOVE WKS-HORA-TXT(1:1) TO WKS-HH-TEMP(2:1)
077500     ELSE
077600        IF WKS-POS-SEP = 3
077700           MOVE WKS-HORA-TXT(1:2) TO WKS-HH-TEMP
077800        END-IF
077900     END-IF
078000     IF (WKS-POS-SEP = 2 OR WKS-POS-SEP = 3) AND
078100        WKS-HORA-TXT(1:WKS-POS-SEP - 1) IS NUMERIC AND
078200        (WKS-POS-SEP + 2) <= WKS-HORA-LEN + 1 AND
078300        WKS-HORA-TXT(WKS-POS-SEP + 1:2) IS NUMERIC
078400        MOVE WKS-HORA-TXT(WKS-POS-SEP + 1:2) TO WKS-MM-TEMP
078500        COMPUTE WKS-POS-RESTO = WKS-POS-SEP + 3
078600        PERFORM 4150-EXTRAE-SUFIJO-AMPM
078700        PERFORM 4180-APLICA-AMPM
078800        IF WKS-HH-TEMP <= 23 AND WKS-MM-TEMP <= 59
078900           MOVE WKS-HH-TEMP TO WKS-HH-RES
079000           MOVE WKS-MM-TEMP TO WKS-MM-RES
079100           MOVE 'Y' TO WKS-HORA-OK
079200        END-IF
079300     END-IF.
079400 4100-INTERPRETA-CON-DOSPUNTOS-E. EXIT.
079500
079600*   FORMATO "HH.MM" (SIEMPRE 24 HORAS, SIN SUFIJO AM/PM)
079700 4200-INTERPRETA-CON-PUNTO SECTION.
079800     MOVE ZERO TO WKS-HH-TEMP WKS-MM-TEMP
079900     IF WKS-POS-PUNTO = 2
080000        MOVE WKS-HORA-TXT(1:1) TO WKS-HH-TEMP(2:1)
080100     ELSE
080200        IF WKS-POS-PUNTO = 3
080300           MOVE WKS-HORA-TXT(1:2) TO WKS-HH-TEMP
080400        END-IF
080500     END-IF
080600     IF (WKS-POS-PUNTO = 2 OR WKS-POS-PUNTO = 3) AND
080700        WKS-HORA-TXT(1:WKS-POS-PUNTO - 1) IS NUMERIC AND
080800        (WKS-POS-PUNTO + 2) <= WKS-HORA-LEN + 1 AND
080900        WKS-HORA-TXT(WKS-POS-PUNTO + 1:2) IS NUMERIC
081000        MOVE WKS-HORA-TXT(WKS-POS-PUNTO + 1:2) TO WKS-MM-TEMP
081100        IF WKS-HH-TEMP <= 23 AND WKS-MM-TEMP <= 59
081200           MOVE WKS-HH-TEMP TO WKS-HH-RES
081300           MOVE WKS-MM-TEMP TO WKS-MM-RES
081400           MOVE 'Y' TO WKS-HORA-OK
081500        END-IF
081600     END-IF.
081700 4200-INTERPRETA-CON-PUNTO-E. EXIT.
081800
081900*   FORMATOS "H"/"HH" (SIN SEPARADOR, MINUTOS EN CERO) Y
082000*   "H AM/PM" (SIN SEPARADOR CON SUFIJO)
082100 4300-INTERPRETA-SIN-SEPARADOR SECTION.
082200     MOVE ZERO TO WKS-HH-TEMP WKS-MM-TEMP
082300     MOVE 1 TO WKS-LARGO-HORA
082400     IF WKS-HORA-LEN >= 2 AND WKS-HORA-TXT(2:1) IS NUMERIC
082500        MOVE 2 TO WKS-LARGO-HORA
082600     END-IF
082700     IF WKS-HORA-TXT(1:WKS-LARGO-HORA) IS NUMERIC
082800        IF WKS-LARGO-HORA = 1
082900           MOVE WKS-HORA-TXT(1:1) TO WKS-HH-TEMP(2:1)
083000        ELSE
083100           MOVE WKS-HORA-TXT(1:2) TO WKS-HH-TEMP
083200        END-IF
083300        COMPUTE WKS-POS-RESTO = WKS-LARGO-HORA + 1
083400        PERFORM 4150-EXTRAE-SUFIJO-AMPM
083500        PERFORM 4180-APLICA-AMPM
083600        IF WKS-HH-TEMP <= 23
083700           MOVE WKS-HH-TEMP TO WKS-HH-RES
083800           MOVE WKS-MM-TEMP TO WKS-MM-RES
083900           MOVE 'Y' TO WKS-HORA-OK
084000        END-IF
084100     END-IF.
084200 4300-INTERPRETA-SIN-SEPARADOR-E. EXIT.
084300
084400*   EXTRAE Y RECORTA EL RESTO DEL VALOR DE HORA A PARTIR DE
084500*   WKS-POS-RESTO, PARA REVISAR SI TRAE SUFIJO AM O PM
084600 4150-EXTRAE-SUFIJO-AMPM SECTION.
084700     MOVE SPACES TO WKS-SUFIJO
084800     IF WKS-POS-RESTO <= WKS-HORA-LEN
084900        PERFORM 8100-AVANZA-UN-CARACTER
085000                VARYING WKS-POS-RESTO FROM WKS-POS-RESTO BY 1
085100                UNTIL WKS-POS-RESTO > WKS-HORA-LEN OR
085200                      WKS-HORA-TXT(WKS-POS-RESTO:1) NOT = SPACE
085300        IF WKS-POS-RESTO <= WKS-HORA-LEN
085400           MOVE WKS-HORA-TXT(WKS-POS-RESTO:
085500                   WKS-HORA-LEN - WKS-POS-RESTO + 1)
085600                TO WKS-SUFIJO
085700           INSPECT WKS-SUFIJO CONVERTING
085800              "abcdefghijklmnopqrstuvwxyz" TO
085900              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
086000        END-IF
086100     END-IF.
086200 4150-EXTRAE-SUFIJO-AMPM-E. EXIT.
086300
086400*   APLICA LA CONVERSION AM/PM AL VALOR DE HORA YA CAPTURADO
086500 4180-APLICA-AMPM SECTION.
086600     MOVE 0 TO WKS-CNT
086700     INSPECT WKS-SUFIJO TALLYING WKS-CNT FOR ALL "PM"
086800     IF WKS-CNT > 0
086900        IF WKS-HH-TEMP NOT = 12
087000           ADD 12 TO WKS-HH-TEMP
087100        END-IF
087200     ELSE
087300        MOVE 0 TO WKS-CNT
087400        INSPECT WKS-SUFIJO TALLYING WKS-CNT FOR ALL "AM"
087500        IF WKS-CNT > 0 AND WKS-HH-TEMP = 12
087600           MOVE 0 TO WKS-HH-TEMP
087700        END-IF
087800     END-IF.
087900 4180-APLICA-AMPM-E. EXIT.
088000
088100******************************************************************
088200*          I N T E R P R E T A C I O N   D E   H O R A S          *
088300*          E X T R A   D E L   D I A                              *
088400******************************************************************
088500 4700-INTERPRETA-EXTRA SECTION.
088600     MOVE 'N' TO WKS-EXTRA-OK
088700     MOVE 0   TO WKS-EXTRA-VALOR
088800     MOVE 0   TO WKS-EXTRA-DIGITOS
088900     PERFORM 8100-AVANZA-UN-CARACTER
089000             VARYING WKS-EXTRA-LEN FROM 20 BY -1
089100             UNTIL WKS-EXTRA-LEN = 0 OR
089200                   WKS-EXTRA-TXT(WKS-EXTRA-LEN:1) NOT = SPACE
089300     IF WKS-EXTRA-LEN > 0
089400        MOVE WKS-EXTRA-LEN TO WKS-EXTRA-NUMLEN
089500        IF WKS-EXTRA-TXT(WKS-EXTRA-LEN:1) = "H" OR
089600           WKS-EXTRA-TXT(WKS-EXTRA-LEN:1) = "h"
089700           SUBTRACT 1 FROM WKS-EXTRA-NUMLEN
089800        END-IF
089900        IF WKS-EXTRA-NUMLEN > 0
090000           PERFORM 8100-AVANZA-UN-CARACTER
090100                   VARYING WKS-EXTRA-PUNTO FROM 1 BY 1
090200                   UNTIL WKS-EXTRA-PUNTO > WKS-EXTRA-NUMLEN OR
090300                       WKS-EXTRA-TXT(WKS-EXTRA-PUNTO:1) = "."
090400           IF WKS-EXTRA-PUNTO <= WKS-EXTRA-NUMLEN
090500              IF WKS-EXTRA-PUNTO <= 3 AND WKS-EXTRA-PUNTO > 1
090600                 AND WKS-EXTRA-TXT(1:WKS-EXTRA-PUNTO - 1)
090700                        IS NUMERIC
090800                 AND (WKS-EXTRA-PUNTO + 1) = WKS-EXTRA-NUMLEN
090900                 AND WKS-EXTRA-TXT(WKS-EXTRA-PUNTO + 1:1)
091000                        IS NUMERIC
091100                 IF WKS-EXTRA-PUNTO = 2
091200                    MOVE WKS-EXTRA-TXT(1:1)
091300                         TO WKS-EXTRA-ENTERO(2:1)
091400                 ELSE
091500                    MOVE WKS-EXTRA-TXT(1:2) TO WKS-EXTRA-ENTERO
091600                 END-IF
091700                 MOVE WKS-EXTRA-TXT(WKS-EXTRA-PUNTO + 1:1)
091800                      TO WKS-EXTRA-DECIMAL
091900                 MOVE 'Y' TO WKS-EXTRA-OK
092000              END-IF
092100           ELSE
092200              IF WKS-EXTRA-NUMLEN <= 2 AND
092300                 WKS-EXTRA-TXT(1:WKS-EXTRA-NUMLEN) IS NUMERIC
092400                 IF WKS-EXTRA-NUMLEN = 1
092500                    MOVE WKS-EXTRA-TXT(1:1)
092600                         TO WKS-EXTRA-ENTERO(2:1)
092700                 ELSE
092800                    MOVE WKS-EXTRA-TXT(1:2) TO WKS-EXTRA-ENTERO
092900                 END-IF
093000                 MOVE 0 TO WKS-EXTRA-DECIMAL
093100                 MOVE 'Y' TO WKS-EXTRA-OK
093200              END-IF
093300           END-IF
093400        END-IF
093500     END-IF
093600     IF EXTRA-VALIDA
093700        COMPUTE WKS-EXTRA-VALOR ROUNDED =
093800                WKS-EXTRA-ENTERO + (WKS-EXTRA-DECIMAL / 10)
093900     END-IF.
094000 4700-INTERPRETA-EXTRA-E. EXIT.
094100
094200******************************************************************
094300*          C A L C U L O   D E   H O R A S                       *
094400*          T R A B A J A D A S   D E L   D I A                   *
094500******************************************************************
094600 5000-CALCULA-HORAS-TRABAJADAS SECTION.
094700     IF INICIO-VALIDO AND FIN-VALIDO
094800        COMPUTE WKS-MIN-INICIO = WKS-HHI-FINAL * 60 +
094900                                  WKS-MMI-FINAL
095000        COMPUTE WKS-MIN-FIN    = WKS-HHF-FINAL * 60 +
095100                                  WKS-MMF-FINAL
095200        IF WKS-MIN-FIN < WKS-MIN-INICIO
095300           ADD 1440 TO WKS-MIN-FIN
095400        END-IF
095500        COMPUTE WKS-DURACION-HORAS ROUNDED =
095600                (WKS-MIN-FIN - WKS-MIN-INICIO) / 60
095700        IF WKS-DURACION-HORAS < 1
095800           MOVE 0 TO WKS-BASE-HORAS
095900        ELSE
096000           COMPUTE WKS-BASE-HORAS ROUNDED =
096100                   WKS-DURACION-HORAS - 1
096200        END-IF
096300        IF EXTRA-VALIDA
096400           COMPUTE WKS-HORAS-TRAB ROUNDED =
096500                   WKS-BASE-HORAS + WKS-EXTRA-VALOR
096600        ELSE
096700           MOVE WKS-BASE-HORAS TO WKS-HORAS-TRAB
096800        END-IF
096900        MOVE 'Y' TO WKS-HORAS-VALIDO
097000     ELSE
097100        MOVE 0   TO WKS-HORAS-TRAB
097200        MOVE 'N' TO WKS-HORAS-VALIDO
097300     END-IF.
097400 5000-CALCULA-HORAS-TRABAJADAS-E. EXIT.
097500
097600******************************************************************
097700*          D E S P L I E G U E   D E   H O R A S                 *
097800*          T R A B A J A D A S   D E L   D I A                   *
097900******************************************************************
098000 5500-DA-FORMATO-HORAS SECTION.
098100     MOVE SPACES TO WKS-HORAS-DISP
098200     IF NOT HORAS-VALIDAS
098300        MOVE "-" TO WKS-HORAS-DISP
098400     ELSE
098500        MOVE WKS-HORAS-TRAB TO WKS-HORAS-ENTERO
098600        COMPUTE WKS-HORAS-DECIMAL =
098700             (WKS-HORAS-TRAB - WKS-HORAS-ENTERO) * 10
098800        MOVE WKS-HORAS-ENTERO TO WKS-HORAS-ENTERO-ED
098900        PERFORM 8100-AVANZA-UN-CARACTER
099000                VARYING WKS-POS-ED FROM 1 BY 1
099100                UNTIL WKS-POS-ED > 3 OR
099200                      WKS-HORAS-ENTERO-ED(WKS-POS-ED:1)
099300                         NOT = SPACE
099400        IF WKS-HORAS-DECIMAL = 0
099500           STRING WKS-HORAS-ENTERO-ED(WKS-POS-ED:4 - WKS-POS-ED)
099600                  "h" DELIMITED BY SIZE
099700                  INTO WKS-HORAS-DISP
099800        ELSE
099900           STRING WKS-HORAS-ENTERO-ED(WKS-POS-ED:4 - WKS-POS-ED)
100000                  "." DELIMITED BY SIZE
100100                  WKS-HORAS-DECIMAL DELIMITED BY SIZE
100200                  "h" DELIMITED BY SIZE
100300                  INTO WKS-HORAS-DISP
100400        END-IF
100500     END-IF.
100600 5500-DA-FORMATO-HORAS-E. EXIT.
100700
100800******************************************************************
100900*          C I E R R E   Y   E S T A D I S T I C A S             *
101000******************************************************************
101100 9000-ESTADISTICAS SECTION.
101200     DISPLAY '******************************************'
101300             UPON CONSOLE
101400     MOVE WKS-TOTAL-ITEMS  TO WKS-MASCARA
101500     DISPLAY 'RENGLONES DE ITEM EXTRAIDOS: ' WKS-MASCARA
101600             UPON CONSOLE
101700     MOVE WKS-TOTAL-DIAS   TO WKS-MASCARA
101800     DISPLAY 'DIAS DE BITACORA PROCESADOS: ' WKS-MASCARA
101900             UPON CONSOLE
102000     MOVE WKS-TOTAL-ADVERTENCIAS TO WKS-MASCARA
102100     DISPLAY 'ENTRADAS OMITIDAS POR ADVERTENCIA: '
102200             WKS-MASCARA UPON CONSOLE
102300     DISPLAY '******************************************'
102400             UPON CONSOLE.
102500 9000-ESTADISTICAS-E. EXIT.
102600
102700 8000-CIERRA-ARCHIVOS SECTION.
102800     CLOSE BJENTR BJEXTC BJTIMW.
102900 8000-CIERRA-ARCHIVOS-E. EXIT.
103000
103100******************************************************************
103200*          R U T I N A S   G E N E R I C A S   D E   B A R R I D O
103300******************************************************************
103400*   CUERPO VACIO USADO COMO PARRAFO DE UN PERFORM ... VARYING
103500*   PARA RECORRER CARACTER POR CARACTER SIN USAR PERFORM EN
103600*   LINEA (LA CONDICION DE PARO SE EVALUA SOBRE EL CAMPO QUE
103700*   SE ESTA RECORRIENDO EN CADA LLAMADA).
103800 8100-AVANZA-UN-CARACTER SECTION.
103900     CONTINUE.
104000 8100-AVANZA-UN-CARACTER-E. EXIT.

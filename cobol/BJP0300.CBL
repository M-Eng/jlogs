000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)                *
000400* APLICACION  : BITACORA PERSONAL (BJ)                           *
000500* PROGRAMA    : BJP0300                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TERCER Y ULTIMO PASO DEL PROCESO BATCH DE        *
000800*             : BITACORA. LEE BJEXTC Y BJTIMW (YA GENERADOS      *
000900*             : POR BJP0100) Y PRODUCE EL REPORTE RESUMEN CON    *
001000*             : LAS CINCO ESTADISTICAS Y LA TABLA DE DIAS CON    *
001100*             : RACHAS Y CORTES.                                 *
001200* ARCHIVOS    : BJEXTC=E, BJTIMW=E, BJRESUM=S                    *
001300* ACCION (ES) : A=ACTUALIZA                                      *
001400* INSTALADO   : 14/03/1989                                       *
001500* BPM/RATIONAL: BJ-0003                                          *
001600* NOMBRE      : ARMADOR DEL REPORTE RESUMEN                      *
001700******************************************************************
001800*      A R M A D O R   D E L   R E P O R T E   R E S U M E N
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    BJP0300.
002100 AUTHOR.                        ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002300 DATE-WRITTEN.                  14/03/1989.
002400 DATE-COMPILED.                 14/03/1989.
002500 SECURITY.                      NO CONFIDENCIAL.
002600******************************************************************
002700*                    H I S T O R I A L   D E                     *
002800*                       M O D I F I C A C I O N E S              *
002900******************************************************************
003000* FECHA      INIC  TICKET      DESCRIPCION                       *
003100* ---------- ----  ----------  ------------------------------    *
003200* 14/03/1989 EEDR  BJ-0003     VERSION ORIGINAL, SOLO CONTABA    *
003300*                              ENTRADAS Y DIAS REGISTRADOS       *
003400* 03/05/1990 EEDR  BJ-0017     SE INCORPORA EL TIEMPO TOTAL      *
003500*                              TRABAJADO TOMADO DE BJTIMW        *
003600* 19/02/1993 EEDR  BJ-0058     SE AGREGA EL CALCULO DE RACHA     *
003700*                              ACTUAL Y LA TABLA DE DIAS CON     *
003800*                              SERIAL JULIANO PARA COMPARAR      *
003900*                              FECHAS ENTRE MESES Y ANOS         *
004000* 09/01/1999 DR    BJ-Y2K01    REVISION FIN DE SIGLO - LA RUTINA *
004100*                              DE SERIAL JULIANO YA CONTEMPLABA  *
004200*                              SIGLO COMPLETO, SIN CAMBIOS       *
004300* 30/11/2004 DR    BJ-0091     SE AGREGAN LOS RENGLONES DE CORTE *
004400*                              (BRECHA) ENTRE RACHAS EN LA TABLA *
004500*                              DE DIAS DEL REPORTE               *
004600* 12/06/2007 DR    BJ-0108     SE ELIMINA EL RECALCULO DE HORAS  *
004700*                              DIARIAS; AHORA SE TOMA DIRECTO DE *
004800*                              TIMC-HORAS-DISP (VER BJTIMC)      *
004900* 21/06/2012 DR    BJ-0140     SE AGREGAN LOS ENLACES RAPIDOS A  *
005000*                              LAS CUATRO TABLAS DE CATEGORIA EN *
005100*                              EL PREAMBULO DEL REPORTE          *
005150* 15/04/2013 DR    BJ-0145     CORRECCION: WKS-TTC-SUMA-TXT      *
005160*                              REDEFINIA A NIVEL 01 EN VEZ DE    *
005170*                              NIVEL 02 DENTRO DE                *
005180*                              WKS-TIEMPO-TOTAL-CALC             *
005182* 02/07/2013 DR    BJ-0146     SE AGREGA CONTADOR 77 DE          *
005184*                              APERTURAS Y SE REESTRUCTURA       *
005186*                              1000-ABRIR-ARCHIVOS EN RANGO THRU *
005188*                              CON GO TO A PARRAFO DE ERROR       *
005190*                              COMPARTIDO 1080-ERROR-APERTURA;   *
005192*                              SE QUITA DEL PIE DEL REPORTE UN    *
005194*                              TEXTO QUE NO CORRESPONDE AL        *
005196*                              FORMATO DEL SHOP (SE DEJA UN       *
005198*                              CREDITO SENCILLO AL PROGRAMA)     *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400*-----------------------------------------------------------------
005500 CONFIGURATION SECTION.
005600*-----------------------------------------------------------------
005700 SOURCE-COMPUTER.               IBM-3090.
005800 OBJECT-COMPUTER.               IBM-3090.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*-----------------------------------------------------------------
006200 INPUT-OUTPUT SECTION.
006300*-----------------------------------------------------------------
006400 FILE-CONTROL.
006500******************************************************************
006600*              A R C H I V O S   D E   E N T R A D A
006700******************************************************************
006800     SELECT BJEXTC  ASSIGN   TO BJEXTC
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS FS-BJEXTC.
007100
007200     SELECT BJTIMW  ASSIGN   TO BJTIMW
007300            ORGANIZATION      IS LINE SEQUENTIAL
007400            FILE STATUS       IS FS-BJTIMW.
007500******************************************************************
007600*              A R C H I V O   D E   S A L I D A
007700******************************************************************
007800     SELECT BJRESUM ASSIGN   TO BJRESUM
007900            ORGANIZATION      IS LINE SEQUENTIAL
008000            FILE STATUS       IS FS-BJRESUM.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400******************************************************************
008500*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
008600******************************************************************
008700 FD  BJEXTC.
008800     COPY BJENTC.
008900
009000 FD  BJTIMW.
009100     COPY BJTIMC.
009200
009300*   EL REPORTE RESUMEN ES UN RENGLON DE DESPLIEGUE LIBRE (MARKDOWN)
009400 FD  BJRESUM.
009500 01  REG-BJRESUM                    PIC X(100).
009600
009700 WORKING-STORAGE SECTION.
009720 77  WKS-77-CNT-APERTURAS         PIC 9(03)         VALUE ZERO.
009800******************************************************************
009900*           RECURSOS RUTINAS DE FILE STATUS                      *
010000******************************************************************
010100 01  WKS-FS-STATUS.
010200     02  FS-BJEXTC                PIC 9(02)         VALUE ZEROS.
010300     02  FS-BJTIMW                PIC 9(02)         VALUE ZEROS.
010400     02  FS-BJRESUM               PIC 9(02)         VALUE ZEROS.
010450     02  FILLER                   PIC X(02)         VALUE SPACES.
010500******************************************************************
010600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
010700******************************************************************
010800 01  WKS-CAMPOS-DE-TRABAJO.
010900     02  WKS-PROGRAMA              PIC X(08) VALUE "BJP0300".
011000     02  WKS-FIN-BJEXTC            PIC X(01) VALUE 'N'.
011100         88  WKS-FIN-BJEXTC-SI                 VALUE 'Y'.
011200     02  WKS-FIN-BJTIMW            PIC X(01) VALUE 'N'.
011300         88  WKS-FIN-BJTIMW-SI                 VALUE 'Y'.
011400     02  WKS-ULTIMA-FECHA-CARGADA PIC X(10) VALUE SPACES.
011500     02  FILLER                    PIC X(05) VALUE SPACES.
011600******************************************************************
011700*              TABLAS DE FECHAS DISTINTAS Y DE SERIALES          *
011800*              (UNA POSICION POR CADA DIA CON AL MENOS UN ITEM)  *
011900******************************************************************
012000 01  WKS-TOTALES-TABLA.
012100     02  WKS-TOTAL-ENTRADAS        PIC 9(05) COMP VALUE ZERO.
012200     02  WKS-TOTAL-FECHAS          PIC 9(04) COMP VALUE ZERO.
012300     02  WKS-TOTAL-TIEMPOS         PIC 9(04) COMP VALUE ZERO.
012400     02  FILLER                    PIC X(04) VALUE SPACES.
012500 01  WKS-TABLA-FECHAS.
012600     02  WKS-FECHAS OCCURS 3660 TIMES
012700                    PIC X(10).
012750     02  FILLER                    PIC X(02) VALUE SPACES.
012800 01  WKS-TABLA-JDN.
012900     02  WKS-JDN    OCCURS 3660 TIMES
013000                    PIC 9(08) COMP.
013050     02  FILLER                    PIC X(02) VALUE SPACES.
013100 01  WKS-TABLA-STREAK.
013200     02  WKS-STREAK OCCURS 3660 TIMES
013300                    PIC 9(05) COMP.
013350     02  FILLER                    PIC X(02) VALUE SPACES.
013400 01  WKS-TABLA-HORAS-DISP.
013500     02  WKS-HORAS-DISP OCCURS 3660 TIMES
013600                    PIC X(06).
013650     02  FILLER                    PIC X(02) VALUE SPACES.
013700 01  WKS-TABLA-FECHAS-TIEMPO.
013800     02  WKS-FECHAS-TIEMPO OCCURS 3660 TIMES
013900                    PIC X(10).
013950     02  FILLER                    PIC X(02) VALUE SPACES.
014000 01  WKS-TABLA-HORAS-TIEMPO.
014100     02  WKS-HORAS-TIEMPO OCCURS 3660 TIMES
014200                    PIC X(06).
014250     02  FILLER                    PIC X(02) VALUE SPACES.
014300******************************************************************
014400*              SUBINDICES DE LAS TABLAS ANTERIORES               *
014500******************************************************************
014600 01  WKS-SUBINDICES.
014700     02  WKS-IDX-FECHA             PIC 9(04) COMP VALUE ZERO.
014800     02  WKS-IDX-TIEMPO            PIC 9(04) COMP VALUE ZERO.
014900     02  WKS-IDX-JDN               PIC 9(04) COMP VALUE ZERO.
015000     02  WKS-IDX-RACHA             PIC 9(04) COMP VALUE ZERO.
015100     02  WKS-IDX-SUMA              PIC 9(04) COMP VALUE ZERO.
015200     02  WKS-IDX-DIA               PIC 9(04) COMP VALUE ZERO.
015300     02  FILLER                    PIC X(04) VALUE SPACES.
015400*-----------------------------------------------------------------
015500*              DESGLOSE DE FECHA PARA CALCULO DE SERIAL JULIANO  *
015600*-----------------------------------------------------------------
015700 01  WKS-FECHA-DESGLOSE.
015800     02  WKS-FD-ANI                PIC X(04).
015900     02  FILLER                    PIC X(01) VALUE "-".
016000     02  WKS-FD-MES                PIC X(02).
016100     02  FILLER                    PIC X(01) VALUE "-".
016200     02  WKS-FD-DIA                PIC X(02).
016300 01  WKS-FECHA-DESGLOSE-N REDEFINES WKS-FECHA-DESGLOSE.
016400     02  WKS-FDN-ANI               PIC 9(04).
016500     02  FILLER                    PIC X(01).
016600     02  WKS-FDN-MES               PIC 9(02).
016700     02  FILLER                    PIC X(01).
016800     02  WKS-FDN-DIA               PIC 9(02).
016900*-----------------------------------------------------------------
017000*              CAMPOS DE CALCULO DEL SERIAL JULIANO              *
017100*              (FORMULA DE FLIEGEL Y VAN FLANDERN, CADA          *
017200*              DIVISION EN SU PROPIO CAMPO ENTERO PARA QUE       *
017300*              LA COMPUTADORA TRUNQUE IGUAL QUE LA FORMULA       *
017400*              ORIGINAL EN ARITMETICA ENTERA)                    *
017500*-----------------------------------------------------------------
017600 01  WKS-JULIANO-CALC.
017700     02  WKS-JC-A                  PIC S9(05) COMP.
017800     02  WKS-JC-Y                  PIC S9(07) COMP.
017900     02  WKS-JC-M                  PIC S9(05) COMP.
018000     02  WKS-JC-T1                 PIC S9(07) COMP.
018100     02  WKS-JC-T2                 PIC S9(09) COMP.
018200     02  WKS-JC-T3                 PIC S9(07) COMP.
018300     02  WKS-JC-T4                 PIC S9(07) COMP.
018400     02  WKS-JC-T5                 PIC S9(07) COMP.
018500     02  FILLER                    PIC X(04) VALUE SPACES.
018600*-----------------------------------------------------------------
018700*              ESTADISTICAS DEL RESUMEN                          *
018800*-----------------------------------------------------------------
018900 01  WKS-ESTADISTICAS.
019000     02  WKS-DIAS-REGISTRADOS      PIC 9(04) COMP VALUE ZERO.
019100     02  WKS-RACHA-ACTUAL          PIC 9(05) COMP VALUE ZERO.
019200     02  WKS-ULTIMA-ENTRADA-DISP   PIC X(15) VALUE SPACES.
019300     02  WKS-TIEMPO-TOTAL-DISP     PIC X(20) VALUE SPACES.
019400     02  FILLER                    PIC X(05) VALUE SPACES.
019500*-----------------------------------------------------------------
019600*              CALCULO DEL TIEMPO TOTAL TRABAJADO                *
019700*-----------------------------------------------------------------
019800 01  WKS-TIEMPO-TOTAL-CALC.
019900     02  WKS-TTC-SUMA              PIC S9(05)V9(01) COMP-3
020000                                                    VALUE ZERO.
020100     02  WKS-TTC-DIAS              PIC 9(05) COMP VALUE ZERO.
020200     02  WKS-TTC-VALOR             PIC S9(03)V9(01) VALUE ZERO.
020300     02  WKS-TTC-POS-H             PIC 9(02) COMP.
020400     02  WKS-TTC-POS-PUNTO         PIC 9(02) COMP.
020500     02  WKS-TTC-ENTERO            PIC 9(03).
020600     02  WKS-TTC-DECIMAL           PIC 9(01).
020700     02  WKS-TTC-SUMA-ED           PIC ZZZZ9.9.
020750     02  WKS-TTC-SUMA-TXT REDEFINES WKS-TTC-SUMA-ED
020760                                   PIC X(07).
020800     02  FILLER                    PIC X(04) VALUE SPACES.
021100*-----------------------------------------------------------------
021200*              UTILERIA COMPARTIDA PARA RECORTAR ESPACIOS         *
021300*              A LA IZQUIERDA DE UN CAMPO NUMERICO EDITADO        *
021400*              (SE REUTILIZA PARA CONTADORES, RACHAS Y BRECHAS)   *
021500*-----------------------------------------------------------------
021600 01  WKS-TRIM-AREA.
021700     02  WKS-TRIM-CAMPO            PIC X(06) VALUE SPACES.
021800     02  WKS-TRIM-IDX              PIC 9(02) COMP VALUE 1.
021805     02  FILLER                    PIC X(04) VALUE SPACES.
021900 01  WKS-CONTADOR-ED               PIC ZZZZZ9.
022000 01  WKS-STREAK-ED                 PIC ZZZZZ9.
022100 01  WKS-BRECHA-ED                 PIC ZZZZZ9.
022200 01  WKS-DIAS-BRECHA                PIC 9(05) COMP VALUE ZERO.
022300*-----------------------------------------------------------------
022400*              RENGLON DE DETALLE DE LA TABLA DE DIAS            *
022500*              (GRUPO ARMADO Y LUEGO REDEFINIDO PARA EL WRITE)   *
022600*-----------------------------------------------------------------
022700 01  WKS-RENGLON-DIA.
022800     02  WKS-RENGLON-DIA-TXT       PIC X(96) VALUE SPACES.
022850     02  FILLER                    PIC X(04) VALUE SPACES.
022900 01  WKS-RENGLON-DIA-N REDEFINES WKS-RENGLON-DIA
023000                                    PIC X(100).
023100******************************************************************
023200 PROCEDURE DIVISION.
023300******************************************************************
023400*               S E C C I O N    P R I N C I P A L
023500******************************************************************
023600 0100-MAIN SECTION.
023700     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-ABRIR-ARCHIVOS-E
023800     PERFORM 1500-CARGA-FECHAS-DISTINTAS
023900     PERFORM 1700-CARGA-TIEMPOS-DIA
024000     PERFORM 1750-ASOCIA-TIEMPOS
024100     PERFORM 6000-CALCULA-SERIALES-JULIANOS
024200     PERFORM 6500-CALCULA-RACHAS
024300     PERFORM 2000-CALCULA-ESTADISTICAS
024400     PERFORM 2500-ESCRIBE-PREAMBULO
024500     PERFORM 3000-ESCRIBE-TABLA-DIAS
024600     PERFORM 4000-ESCRIBE-PIE
024700     PERFORM 8000-CIERRA-ARCHIVOS
024800     STOP RUN.
024900 0100-MAIN-E. EXIT.
025000
025100 1000-ABRIR-ARCHIVOS SECTION.
025200     OPEN INPUT  BJEXTC BJTIMW
025300     OPEN OUTPUT BJRESUM
025350     ADD 1 TO WKS-77-CNT-APERTURAS
025400     IF FS-BJEXTC NOT = 0 OR FS-BJTIMW NOT = 0
025500        DISPLAY ">>> ERROR AL ABRIR ARCHIVOS DE ENTRADA BJP0300"
025600                UPON CONSOLE
025650        GO TO 1080-ERROR-APERTURA
025900     END-IF
026000     IF FS-BJRESUM NOT = 0
026100        DISPLAY ">>> ERROR AL ABRIR BJRESUM, STATUS: " FS-BJRESUM
026200                UPON CONSOLE
026250        GO TO 1080-ERROR-APERTURA
026500     END-IF
026520     GO TO 1000-ABRIR-ARCHIVOS-E.
026540 1080-ERROR-APERTURA SECTION.
026560     MOVE 91 TO RETURN-CODE
026580     STOP RUN.
026590 1080-ERROR-APERTURA-E. EXIT.
026600 1000-ABRIR-ARCHIVOS-E. EXIT.
026700
026800******************************************************************
026900*          C A R G A   D E   F E C H A S   D I S T I N T A S     *
027000*          ( B J E X T C   Y A   V I E N E   O R D E N A D O     *
027100*          A S C E N D E N T E   P O R   F E C H A )             *
027200******************************************************************
027300 1500-CARGA-FECHAS-DISTINTAS SECTION.
027400     PERFORM 1550-LEE-Y-CARGA-RENGLON UNTIL WKS-FIN-BJEXTC-SI.
027500 1500-CARGA-FECHAS-DISTINTAS-E. EXIT.
027600
027700 1550-LEE-Y-CARGA-RENGLON SECTION.
027800     READ BJEXTC INTO REG-BJENTC
027900       AT END
028000          SET WKS-FIN-BJEXTC-SI TO TRUE
028100     END-READ
028200     IF NOT WKS-FIN-BJEXTC-SI
028300        ADD 1 TO WKS-TOTAL-ENTRADAS
028400        IF ENTC-FECHA NOT = WKS-ULTIMA-FECHA-CARGADA
028500           ADD 1 TO WKS-TOTAL-FECHAS
028600           MOVE ENTC-FECHA TO WKS-FECHAS(WKS-TOTAL-FECHAS)
028700           MOVE ENTC-FECHA TO WKS-ULTIMA-FECHA-CARGADA
028800        END-IF
028900     END-IF.
029000 1550-LEE-Y-CARGA-RENGLON-E. EXIT.
029100
029200******************************************************************
029300*          C A R G A   D E L   T I E M P O   P O R   D I A       *
029400******************************************************************
029500 1700-CARGA-TIEMPOS-DIA SECTION.
029600     PERFORM 1720-LEE-Y-CARGA-TIEMPO UNTIL WKS-FIN-BJTIMW-SI.
029700 1700-CARGA-TIEMPOS-DIA-E. EXIT.
029800
029900 1720-LEE-Y-CARGA-TIEMPO SECTION.
030000     READ BJTIMW INTO REG-BJTIMC
030100       AT END
030200          SET WKS-FIN-BJTIMW-SI TO TRUE
030300     END-READ
030400     IF NOT WKS-FIN-BJTIMW-SI
030500        ADD 1 TO WKS-TOTAL-TIEMPOS
030600        MOVE TIMC-FECHA TO WKS-FECHAS-TIEMPO(WKS-TOTAL-TIEMPOS)
030700        MOVE TIMC-HORAS-DISP TO
030800                            WKS-HORAS-TIEMPO(WKS-TOTAL-TIEMPOS)
030900     END-IF.
031000 1720-LEE-Y-CARGA-TIEMPO-E. EXIT.
031100
031200******************************************************************
031300*          C R U C E   D E   F E C H A S   C O N   T I E M P O   *
031400*          ( M E R G E   D E   D O S   T A B L A S   Y A         *
031500*          O R D E N A D A S   A S C E N D E N T E )             *
031600******************************************************************
031700 1750-ASOCIA-TIEMPOS SECTION.
031800     MOVE 1 TO WKS-IDX-TIEMPO
031900     PERFORM 1760-ASOCIA-UNA-FECHA
032000        VARYING WKS-IDX-FECHA FROM 1 BY 1
032100        UNTIL WKS-IDX-FECHA > WKS-TOTAL-FECHAS.
032200 1750-ASOCIA-TIEMPOS-E. EXIT.
032300
032400 1760-ASOCIA-UNA-FECHA SECTION.
032500     PERFORM 1770-AVANZA-PUNTERO-TIEMPO
032600        UNTIL WKS-IDX-TIEMPO > WKS-TOTAL-TIEMPOS
032700           OR WKS-FECHAS-TIEMPO(WKS-IDX-TIEMPO) NOT <
032800              WKS-FECHAS(WKS-IDX-FECHA)
032900     IF WKS-IDX-TIEMPO <= WKS-TOTAL-TIEMPOS AND
033000        WKS-FECHAS-TIEMPO(WKS-IDX-TIEMPO) =
033100                                       WKS-FECHAS(WKS-IDX-FECHA)
033200        MOVE WKS-HORAS-TIEMPO(WKS-IDX-TIEMPO) TO
033300                              WKS-HORAS-DISP(WKS-IDX-FECHA)
033400     ELSE
033500        MOVE "-" TO WKS-HORAS-DISP(WKS-IDX-FECHA)
033600     END-IF.
033700 1760-ASOCIA-UNA-FECHA-E. EXIT.
033800
033900 1770-AVANZA-PUNTERO-TIEMPO SECTION.
034000     ADD 1 TO WKS-IDX-TIEMPO.
034100 1770-AVANZA-PUNTERO-TIEMPO-E. EXIT.
034200
034300******************************************************************
034400*          S E R I A L   J U L I A N O   P O R   D I A           *
034500******************************************************************
034600 6000-CALCULA-SERIALES-JULIANOS SECTION.
034700     PERFORM 6100-CALCULA-UN-SERIAL
034800        VARYING WKS-IDX-JDN FROM 1 BY 1
034900        UNTIL WKS-IDX-JDN > WKS-TOTAL-FECHAS.
035000 6000-CALCULA-SERIALES-JULIANOS-E. EXIT.
035100
035200*   FORMULA ENTERA DE FLIEGEL Y VAN FLANDERN. CADA DIVISION VA EN
035300*   SU PROPIO COMPUTE PARA QUE EL TRUNCAMIENTO SEA IGUAL AL DE LA
035400*   ARITMETICA ENTERA ORIGINAL DE LA FORMULA.
035500 6100-CALCULA-UN-SERIAL SECTION.
035600     MOVE WKS-FECHAS(WKS-IDX-JDN) TO WKS-FECHA-DESGLOSE
035700     COMPUTE WKS-JC-A = (14 - WKS-FDN-MES) / 12
035800     COMPUTE WKS-JC-Y = WKS-FDN-ANI + 4800 - WKS-JC-A
035900     COMPUTE WKS-JC-M = WKS-FDN-MES + (12 * WKS-JC-A) - 12
036000     COMPUTE WKS-JC-T1 = ((153 * WKS-JC-M) + 2) / 5
036100     COMPUTE WKS-JC-T2 = 365 * WKS-JC-Y
036200     COMPUTE WKS-JC-T3 = WKS-JC-Y / 4
036300     COMPUTE WKS-JC-T4 = WKS-JC-Y / 100
036400     COMPUTE WKS-JC-T5 = WKS-JC-Y / 400
036500     COMPUTE WKS-JDN(WKS-IDX-JDN) =
036600             WKS-FDN-DIA + WKS-JC-T1 + WKS-JC-T2 + WKS-JC-T3
036700             - WKS-JC-T4 + WKS-JC-T5 - 32045.
036800 6100-CALCULA-UN-SERIAL-E. EXIT.
036900
037000******************************************************************
037100*          R A C H A S   ( A R R A S T R E   A S C E N D E N T E)*
037200******************************************************************
037300 6500-CALCULA-RACHAS SECTION.
037400     IF WKS-TOTAL-FECHAS > 0
037500        MOVE 1 TO WKS-STREAK(1)
037600        PERFORM 6600-CALCULA-UNA-RACHA
037700           VARYING WKS-IDX-RACHA FROM 2 BY 1
037800           UNTIL WKS-IDX-RACHA > WKS-TOTAL-FECHAS
037900     END-IF.
038000 6500-CALCULA-RACHAS-E. EXIT.
038100
038200 6600-CALCULA-UNA-RACHA SECTION.
038300     IF WKS-JDN(WKS-IDX-RACHA) - WKS-JDN(WKS-IDX-RACHA - 1) = 1
038400        COMPUTE WKS-STREAK(WKS-IDX-RACHA) =
038500                WKS-STREAK(WKS-IDX-RACHA - 1) + 1
038600     ELSE
038700        MOVE 1 TO WKS-STREAK(WKS-IDX-RACHA)
038800     END-IF.
038900 6600-CALCULA-UNA-RACHA-E. EXIT.
039000
039100******************************************************************
039200*          E S T A D I S T I C A S   D E L   R E S U M E N       *
039300******************************************************************
039400 2000-CALCULA-ESTADISTICAS SECTION.
039500     MOVE WKS-TOTAL-FECHAS TO WKS-DIAS-REGISTRADOS
039600     IF WKS-TOTAL-FECHAS = 0
039700        MOVE "No entries yet" TO WKS-ULTIMA-ENTRADA-DISP
039800        MOVE 0 TO WKS-RACHA-ACTUAL
039900     ELSE
040000        MOVE WKS-FECHAS(WKS-TOTAL-FECHAS) TO
040100                                  WKS-ULTIMA-ENTRADA-DISP
040200        MOVE WKS-STREAK(WKS-TOTAL-FECHAS) TO WKS-RACHA-ACTUAL
040300     END-IF
040400     PERFORM 2300-SUMA-TIEMPO-TOTAL.
040500 2000-CALCULA-ESTADISTICAS-E. EXIT.
040600
040700 2300-SUMA-TIEMPO-TOTAL SECTION.
040800     MOVE 0 TO WKS-TTC-SUMA
040900     MOVE 0 TO WKS-TTC-DIAS
041000     PERFORM 2350-SUMA-UN-DIA
041100        VARYING WKS-IDX-SUMA FROM 1 BY 1
041200        UNTIL WKS-IDX-SUMA > WKS-TOTAL-FECHAS
041300     PERFORM 2380-FORMATEA-TIEMPO-TOTAL.
041400 2300-SUMA-TIEMPO-TOTAL-E. EXIT.
041500
041600 2350-SUMA-UN-DIA SECTION.
041700     IF WKS-HORAS-DISP(WKS-IDX-SUMA) NOT = "-" AND
041800        WKS-HORAS-DISP(WKS-IDX-SUMA) NOT = SPACES
041900        PERFORM 2360-INTERPRETA-HORAS-DIA
042000        ADD WKS-TTC-VALOR TO WKS-TTC-SUMA
042100        ADD 1 TO WKS-TTC-DIAS
042200     END-IF.
042300 2350-SUMA-UN-DIA-E. EXIT.
042400
042500*   INTERPRETA 'Nh' O 'N.Dh' (VER TIMC-HORAS-DISP EN BJTIMC)
042600 2360-INTERPRETA-HORAS-DIA SECTION.
042700     MOVE 0 TO WKS-TTC-POS-H
042800     MOVE 0 TO WKS-TTC-POS-PUNTO
042900     INSPECT WKS-HORAS-DISP(WKS-IDX-SUMA) TALLYING
043000             WKS-TTC-POS-H FOR CHARACTERS BEFORE INITIAL "h"
043100     INSPECT WKS-HORAS-DISP(WKS-IDX-SUMA) TALLYING
043200             WKS-TTC-POS-PUNTO FOR CHARACTERS BEFORE INITIAL "."
043300     ADD 1 TO WKS-TTC-POS-H
043400     ADD 1 TO WKS-TTC-POS-PUNTO
043500     IF WKS-TTC-POS-PUNTO < WKS-TTC-POS-H
043600        MOVE WKS-HORAS-DISP(WKS-IDX-SUMA)
043700                            (1:WKS-TTC-POS-PUNTO - 1)
043800                            TO WKS-TTC-ENTERO
043900        MOVE WKS-HORAS-DISP(WKS-IDX-SUMA)
044000                            (WKS-TTC-POS-PUNTO + 1:1)
044100                            TO WKS-TTC-DECIMAL
044200        COMPUTE WKS-TTC-VALOR = WKS-TTC-ENTERO +
044300                                (WKS-TTC-DECIMAL / 10)
044400     ELSE
044500        MOVE WKS-HORAS-DISP(WKS-IDX-SUMA)(1:WKS-TTC-POS-H - 1)
044600                            TO WKS-TTC-ENTERO
044700        MOVE 0 TO WKS-TTC-DECIMAL
044800        MOVE WKS-TTC-ENTERO TO WKS-TTC-VALOR
044900     END-IF.
045000 2360-INTERPRETA-HORAS-DIA-E. EXIT.
045100
045200 2380-FORMATEA-TIEMPO-TOTAL SECTION.
045300     IF WKS-TTC-DIAS = 0
045400        MOVE "-" TO WKS-TIEMPO-TOTAL-DISP
045500     ELSE
045600        PERFORM 2390-DA-FORMATO-TOTAL
045700     END-IF.
045800 2380-FORMATEA-TIEMPO-TOTAL-E. EXIT.
045900
046000 2390-DA-FORMATO-TOTAL SECTION.
046100     MOVE WKS-TTC-SUMA TO WKS-TTC-SUMA-ED
046200     MOVE WKS-TTC-SUMA-TXT(1:5) TO WKS-TRIM-CAMPO
046300     PERFORM 9500-QUITA-ESPACIOS-IZQ
046400     MOVE SPACES TO WKS-TIEMPO-TOTAL-DISP
046500     MOVE WKS-TTC-DIAS TO WKS-CONTADOR-ED
046600     IF WKS-TTC-SUMA-TXT(7:1) = "0"
046700        STRING WKS-TRIM-CAMPO(WKS-TRIM-IDX:) DELIMITED BY SIZE
046800               "h (" DELIMITED BY SIZE
046900               WKS-CONTADOR-ED DELIMITED BY SIZE
047000               " days)" DELIMITED BY SIZE
047100               INTO WKS-TIEMPO-TOTAL-DISP
047200     ELSE
047300        STRING WKS-TRIM-CAMPO(WKS-TRIM-IDX:) DELIMITED BY SIZE
047400               "." DELIMITED BY SIZE
047500               WKS-TTC-SUMA-TXT(7:1) DELIMITED BY SIZE
047600               "h (" DELIMITED BY SIZE
047700               WKS-CONTADOR-ED DELIMITED BY SIZE
047800               " days)" DELIMITED BY SIZE
047900               INTO WKS-TIEMPO-TOTAL-DISP
048000     END-IF.
048100 2390-DA-FORMATO-TOTAL-E. EXIT.
048200
048300******************************************************************
048400*          P R E A M B U L O   D E L   R E P O R T E             *
048500******************************************************************
048600 2500-ESCRIBE-PREAMBULO SECTION.
048700     PERFORM 2510-ESCRIBE-TITULO
048800     PERFORM 2520-ESCRIBE-RESUMEN
048900     PERFORM 2530-ESCRIBE-ENLACES
049000     PERFORM 2540-ESCRIBE-ENCABEZADO-TABLA.
049100 2500-ESCRIBE-PREAMBULO-E. EXIT.
049200
049300 2510-ESCRIBE-TITULO SECTION.
049400     MOVE "# Work Journal" TO REG-BJRESUM
049500     WRITE REG-BJRESUM
049600     MOVE SPACES TO REG-BJRESUM
049700     WRITE REG-BJRESUM
049800     MOVE "## Overview" TO REG-BJRESUM
049900     WRITE REG-BJRESUM
050000     MOVE SPACES TO REG-BJRESUM
050100     WRITE REG-BJRESUM.
050200 2510-ESCRIBE-TITULO-E. EXIT.
050300
050400 2520-ESCRIBE-RESUMEN SECTION.
050500     MOVE WKS-TOTAL-ENTRADAS TO WKS-CONTADOR-ED
050600     MOVE SPACES TO REG-BJRESUM
050700     STRING "- Total entries: " DELIMITED BY SIZE
050800            WKS-CONTADOR-ED DELIMITED BY SIZE
050900            INTO REG-BJRESUM
051000     WRITE REG-BJRESUM
051100
051200     MOVE WKS-DIAS-REGISTRADOS TO WKS-CONTADOR-ED
051300     MOVE SPACES TO REG-BJRESUM
051400     STRING "- Days logged: " DELIMITED BY SIZE
051500            WKS-CONTADOR-ED DELIMITED BY SIZE
051600            INTO REG-BJRESUM
051700     WRITE REG-BJRESUM
051800
051900     MOVE SPACES TO REG-BJRESUM
052000     STRING "- Latest entry: " DELIMITED BY SIZE
052100            WKS-ULTIMA-ENTRADA-DISP DELIMITED BY SIZE
052200            INTO REG-BJRESUM
052300     WRITE REG-BJRESUM
052400
052500     MOVE WKS-RACHA-ACTUAL TO WKS-CONTADOR-ED
052600     MOVE SPACES TO REG-BJRESUM
052700     STRING "- Current streak: " DELIMITED BY SIZE
052800            WKS-CONTADOR-ED DELIMITED BY SIZE
052900            " days" DELIMITED BY SIZE
053000            INTO REG-BJRESUM
053100     WRITE REG-BJRESUM
053200
053300     MOVE SPACES TO REG-BJRESUM
053400     STRING "- Total work time: " DELIMITED BY SIZE
053500            WKS-TIEMPO-TOTAL-DISP DELIMITED BY SIZE
053600            INTO REG-BJRESUM
053700     WRITE REG-BJRESUM
053800     MOVE SPACES TO REG-BJRESUM
053900     WRITE REG-BJRESUM.
054000 2520-ESCRIBE-RESUMEN-E. EXIT.
054100
054200 2530-ESCRIBE-ENLACES SECTION.
054300     MOVE "## Quick Links" TO REG-BJRESUM
054400     WRITE REG-BJRESUM
054500     MOVE SPACES TO REG-BJRESUM
054600     WRITE REG-BJRESUM
054700     MOVE "- [What I accomplished](aggregated/accomplished.md)"
054800                                    TO REG-BJRESUM
054900     WRITE REG-BJRESUM
055000     MOVE "- [What didn't go well](aggregated/blockers.md)"
055100                                    TO REG-BJRESUM
055200     WRITE REG-BJRESUM
055300     MOVE "- [What I learned](aggregated/learned.md)"
055400                                    TO REG-BJRESUM
055500     WRITE REG-BJRESUM
055600     MOVE "- [What to improve](aggregated/improve.md)"
055700                                    TO REG-BJRESUM
055800     WRITE REG-BJRESUM
055900     MOVE SPACES TO REG-BJRESUM
056000     WRITE REG-BJRESUM.
056100 2530-ESCRIBE-ENLACES-E. EXIT.
056200
056300 2540-ESCRIBE-ENCABEZADO-TABLA SECTION.
056400     MOVE "## Daily Log" TO REG-BJRESUM
056500     WRITE REG-BJRESUM
056600     MOVE SPACES TO REG-BJRESUM
056700     WRITE REG-BJRESUM
056800     MOVE "| Date       | Entry | Work Time | Streak |"
056900                                    TO REG-BJRESUM
057000     WRITE REG-BJRESUM
057100     MOVE "|------------|-------|-----------|--------|"
057200                                    TO REG-BJRESUM
057300     WRITE REG-BJRESUM.
057400 2540-ESCRIBE-ENCABEZADO-TABLA-E. EXIT.
057500
057600******************************************************************
057700*          T A B L A   D E   D I A S   ( D E S C E N D E N T E ) *
057800******************************************************************
057900 3000-ESCRIBE-TABLA-DIAS SECTION.
058000     IF WKS-TOTAL-FECHAS > 0
058100        PERFORM 3100-ESCRIBE-UN-RENGLON-DIA
058200           VARYING WKS-IDX-DIA FROM WKS-TOTAL-FECHAS BY -1
058300           UNTIL WKS-IDX-DIA < 1
058400     END-IF.
058500 3000-ESCRIBE-TABLA-DIAS-E. EXIT.
058600
058700 3100-ESCRIBE-UN-RENGLON-DIA SECTION.
058800     MOVE WKS-STREAK(WKS-IDX-DIA) TO WKS-STREAK-ED
058900     MOVE WKS-STREAK-ED TO WKS-TRIM-CAMPO
059000     PERFORM 9500-QUITA-ESPACIOS-IZQ
059100     MOVE SPACES TO WKS-RENGLON-DIA
059200     STRING "| " DELIMITED BY SIZE
059300            WKS-FECHAS(WKS-IDX-DIA) DELIMITED BY SIZE
059400            " | [" DELIMITED BY SIZE
059500            WKS-FECHAS(WKS-IDX-DIA) DELIMITED BY SIZE
059600            "](entries/" DELIMITED BY SIZE
059700            WKS-FECHAS(WKS-IDX-DIA) DELIMITED BY SIZE
059800            ".md) | " DELIMITED BY SIZE
059900            WKS-HORAS-DISP(WKS-IDX-DIA) DELIMITED BY SPACE
060000            " | 🔥 " DELIMITED BY SIZE
060100            WKS-TRIM-CAMPO(WKS-TRIM-IDX:) DELIMITED BY SIZE
060200            " |" DELIMITED BY SIZE
060300            INTO WKS-RENGLON-DIA
060400     WRITE REG-BJRESUM FROM WKS-RENGLON-DIA-N
060500     IF WKS-STREAK(WKS-IDX-DIA) = 1 AND WKS-IDX-DIA > 1
060600        PERFORM 3200-ESCRIBE-RENGLON-CORTE
060700     END-IF.
060800 3100-ESCRIBE-UN-RENGLON-DIA-E. EXIT.
060900
061000*   RENGLON DE BRECHA ENTRE UNA RACHA Y LA SIGUIENTE (MAS ANTIGUA)
061100 3200-ESCRIBE-RENGLON-CORTE SECTION.
061200     COMPUTE WKS-DIAS-BRECHA =
061300             WKS-JDN(WKS-IDX-DIA) - WKS-JDN(WKS-IDX-DIA - 1) - 1
061400     MOVE WKS-DIAS-BRECHA TO WKS-BRECHA-ED
061500     MOVE WKS-BRECHA-ED TO WKS-TRIM-CAMPO
061600     PERFORM 9500-QUITA-ESPACIOS-IZQ
061700     MOVE SPACES TO WKS-RENGLON-DIA
061800     STRING "| | | | ⏸️ **Break: "
061900                                  DELIMITED BY SIZE
062000            WKS-TRIM-CAMPO(WKS-TRIM-IDX:) DELIMITED BY SIZE
062100            " days**" DELIMITED BY SIZE
062200            " |" DELIMITED BY SIZE
062300            INTO WKS-RENGLON-DIA
062400     WRITE REG-BJRESUM FROM WKS-RENGLON-DIA-N.
062500 3200-ESCRIBE-RENGLON-CORTE-E. EXIT.
062600
062700******************************************************************
062800*          P I E   D E L   R E P O R T E                         *
062900******************************************************************
063000 4000-ESCRIBE-PIE SECTION.
063100     MOVE SPACES TO REG-BJRESUM
063200     WRITE REG-BJRESUM
063300     MOVE "---" TO REG-BJRESUM
063400     WRITE REG-BJRESUM
063500     MOVE "*Report produced by BJP0300.*" TO REG-BJRESUM
063700     WRITE REG-BJRESUM.
064600 4000-ESCRIBE-PIE-E. EXIT.
064700
064800******************************************************************
064900*          U T I L E R I A   D E   R E C O R T E                 *
065000******************************************************************
065100 9500-QUITA-ESPACIOS-IZQ SECTION.
065200     MOVE 1 TO WKS-TRIM-IDX
065300     PERFORM 9510-AVANZA-INDICE-TRIM
065400        UNTIL WKS-TRIM-IDX > 6
065500           OR WKS-TRIM-CAMPO(WKS-TRIM-IDX:1) NOT = SPACE.
065600 9500-QUITA-ESPACIOS-IZQ-E. EXIT.
065700
065800 9510-AVANZA-INDICE-TRIM SECTION.
065900     ADD 1 TO WKS-TRIM-IDX.
066000 9510-AVANZA-INDICE-TRIM-E. EXIT.
066100
066200******************************************************************
066300*          C I E R R E   D E   A R C H I V O S                   *
066400******************************************************************
066500 8000-CIERRA-ARCHIVOS SECTION.
066600     CLOSE BJEXTC BJTIMW BJRESUM.
066700 8000-CIERRA-ARCHIVOS-E. EXIT.
